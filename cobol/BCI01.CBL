000100 IDENTIFICATION DIVISION.                                         BCI01   
000200 PROGRAM-ID.    BCI01.                                            BCI01   
000300 AUTHOR.        ROGERIO-MACHADO.                                  BCI01   
000400 INSTALLATION.  BIBLIOTECA ELDORADO.                              BCI01   
000500 DATE-WRITTEN.  02FEB1989.                                        BCI01   
000600 DATE-COMPILED.                                                   BCI01   
000700 SECURITY.      USO INTERNO - SETOR DE CIRCULACAO.                BCI01   
000800******************************************************************BCI01   
000900*                                                                *BCI01   
001000*   BCI01  -  PROCESSAMENTO DE REQUISICOES DE EMPRESTIMO       *  BCI01   
001100*                                                                *BCI01   
001200*   Le o arquivo de transacoes de pedido (PEDTXN), localiza o  *  BCI01   
001300*   usuario e a obra, aplica as seis regras de elegibilidade   *  BCI01   
001400*   (REGRA1 a REGRA6) na ordem, e - se todas passarem - grava um *BCI01   
001500*   novo registro de requisicao em REQLOG, atualiza os mestres  * BCI01   
001600*   de usuario e obra e emite notificacao de tipo BORROWING.     *BCI01   
001700*   Acumula totais de controle do lote (aceitas/recusadas por   * BCI01   
001800*   numero de regra).                                           * BCI01   
001900*                                                                *BCI01   
002000******************************************************************BCI01   
002100*   H I S T O R I C O   D E   A L T E R A C O E S               * BCI01   
002200*                                                                *BCI01   
002300*   DATA       PROG.  CHAMADO   DESCRICAO                        *BCI01   
002400*   --------   -----  --------  ------------------------------  * BCI01   
002500*   02FEB1989  RFM    CH-0013   Versao inicial - migracao da     *BCI01   
002600*                               rotina manual de balcao p/ lote. *BCI01   
002700*   19MAR1989  RFM    CH-0015   Inclusao da REGRA1 (duplicada)   *BCI01   
002800*                               - balcao nao cobrava esta regra. *BCI01   
002900*   08JUN1990  RFM    CH-0029   Ajuste na tabela de prazos p/    *BCI01   
003000*                               usuario CUMPRIDOR (30 dias).     *BCI01   
003100*   30DEC1998  RFM    CH-0058   Revisao Y2K - dia simulado e     *BCI01   
003200*                               inteiro de lote, nada a mudar.   *BCI01   
003300*   14JUL2002  JCS    CH-0074   Totais de controle por regra de  *BCI01   
003400*                               recusa, p/ conferencia do lote.  *BCI01   
003500*   25SEP2006  JCS    CH-0081   Modo verboso (UPSI-0) p/ exibir  *BCI01   
003600*                               fechamento do lote no console.   *BCI01   
003700*   18MAY2009  JCS    CH-0098   Retirado o switch UPSI-0 - nunca *BCI01   
003800*                               era ligado em producao e o      * BCI01   
003900*                               fechamento deixava de imprimir.  *BCI01   
004000*                               Totais saem sempre, incondicio-  *BCI01   
004100*                               nalmente, ao fim do lote.       * BCI01   
004200*   18MAY2009  JCS    CH-0098   ASSIGN dos arquivos voltado p/   *BCI01   
004300*                               o padrao DISK/PRINTER do setor - *BCI01   
004400*                               nome do arquivo fica so no VALUE *BCI01   
004500*                               OF FILE-ID, como nos demais      *BCI01   
004600*                               programas do setor.             * BCI01   
004700******************************************************************BCI01   
004800                                                                  BCI01   
004900 ENVIRONMENT DIVISION.                                            BCI01   
005000*----------------------------------------------------------------*BCI01   
005100*    Este programa roda em lote, sem console de operador; nao    *BCI01   
005200*    ha SPECIAL-NAMES a declarar (ver historico CH-0098 acima -  *BCI01   
005300*    o switch de modo verboso foi removido).                     *BCI01   
005400*----------------------------------------------------------------*BCI01   
005500 INPUT-OUTPUT SECTION.                                            BCI01   
005600 FILE-CONTROL.                                                    BCI01   
005700*----------------------------------------------------------------*BCI01   
005800*    USRMST - cadastro de usuarios, acesso aleatorio por         *BCI01   
005900*    WS-USER-REL (numero do slot = USER-ID).                     *BCI01   
006000*----------------------------------------------------------------*BCI01   
006100     SELECT USRMST  ASSIGN TO DISK                                BCI01   
006200            ORGANIZATION IS RELATIVE                              BCI01   
006300            ACCESS MODE IS DYNAMIC                                BCI01   
006400            RELATIVE KEY IS WS-USER-REL                           BCI01   
006500            FILE STATUS IS FS-USR.                                BCI01   
006600                                                                  BCI01   
006700*----------------------------------------------------------------*BCI01   
006800*    OBRMST - acervo (livros e DVDs), acesso aleatorio por       *BCI01   
006900*    WS-WORK-REL (numero do slot = WORK-ID).                     *BCI01   
007000*----------------------------------------------------------------*BCI01   
007100     SELECT OBRMST  ASSIGN TO DISK                                BCI01   
007200            ORGANIZATION IS RELATIVE                              BCI01   
007300            ACCESS MODE IS DYNAMIC                                BCI01   
007400            RELATIVE KEY IS WS-WORK-REL                           BCI01   
007500            FILE STATUS IS FS-OBR.                                BCI01   
007600                                                                  BCI01   
007700*----------------------------------------------------------------*BCI01   
007800*    REQLOG - log de requisicoes (emprestimos), um registro por  *BCI01   
007900*    emprestimo concedido.  Aberto em EXTEND - o lote so inclui. *BCI01   
008000*----------------------------------------------------------------*BCI01   
008100     SELECT REQLOG  ASSIGN TO DISK                                BCI01   
008200            ORGANIZATION IS LINE SEQUENTIAL                       BCI01   
008300            FILE STATUS IS FS-REQ.                                BCI01   
008400                                                                  BCI01   
008500*----------------------------------------------------------------*BCI01   
008600*    PEDTXN - transacoes de pedido de emprestimo do dia, geradas *BCI01   
008700*    pelo balcao de atendimento e trazidas em lote a noite.      *BCI01   
008800*----------------------------------------------------------------*BCI01   
008900     SELECT PEDTXN  ASSIGN TO DISK                                BCI01   
009000            ORGANIZATION IS LINE SEQUENTIAL                       BCI01   
009100            FILE STATUS IS FS-PED.                                BCI01   
009200                                                                  BCI01   
009300*----------------------------------------------------------------*BCI01   
009400*    NOTLOG - fila de notificacoes ao usuario (tipo BORROWING    *BCI01   
009500*    gravado por este programa).  Tambem aberto em EXTEND.       *BCI01   
009600*----------------------------------------------------------------*BCI01   
009700     SELECT NOTLOG  ASSIGN TO DISK                                BCI01   
009800            ORGANIZATION IS LINE SEQUENTIAL                       BCI01   
009900            FILE STATUS IS FS-NOT.                                BCI01   
010000                                                                  BCI01   
010100 DATA DIVISION.                                                   BCI01   
010200 FILE SECTION.                                                    BCI01   
010300*----------------------------------------------------------------*BCI01   
010400*    Leiaute de USRMST vem do copybook USRREC - comum a BCI01,   *BCI01   
010500*    BCI02 e BCI03.                                              *BCI01   
010600*----------------------------------------------------------------*BCI01   
010700 FD  USRMST                                                       BCI01   
010800     LABEL RECORD IS STANDARD                                     BCI01   
010900     VALUE OF FILE-ID IS "USR.DAT".                               BCI01   
011000*    Ver USRREC p/ os 88-levels de status e comportamento.      * BCI01   
011100 COPY USRREC.                                                     BCI01   
011200                                                                  BCI01   
011300*----------------------------------------------------------------*BCI01   
011400*    Leiaute de OBRMST vem do copybook WRKREC - comum a BCI01,   *BCI01   
011500*    BCI02 e BCI04.                                              *BCI01   
011600*----------------------------------------------------------------*BCI01   
011700 FD  OBRMST                                                       BCI01   
011800     LABEL RECORD IS STANDARD                                     BCI01   
011900     VALUE OF FILE-ID IS "OBR.DAT".                               BCI01   
012000*    Ver WRKREC p/ os 88-levels de categoria da obra.           * BCI01   
012100 COPY WRKREC.                                                     BCI01   
012200                                                                  BCI01   
012300*----------------------------------------------------------------*BCI01   
012400*    Leiaute de REQLOG vem do copybook REQREC - comum a BCI01 e  *BCI01   
012500*    BCI02 (quem grava aqui, quem devolve le e regrava o mesmo   *BCI01   
012600*    registro).                                                  *BCI01   
012700*----------------------------------------------------------------*BCI01   
012800 FD  REQLOG                                                       BCI01   
012900     LABEL RECORD IS STANDARD                                     BCI01   
013000     VALUE OF FILE-ID IS "REQ.DAT".                               BCI01   
013100 COPY REQREC.                                                     BCI01   
013200                                                                  BCI01   
013300*----------------------------------------------------------------*BCI01   
013400*    REG-PEDIDO - transacao de entrada, layout proprio deste     *BCI01   
013500*    programa (nao ha outro leitor), seguindo o habito do setor  *BCI01   
013600*    de nao criar copybook para arquivo de transacao de um so    *BCI01   
013700*    programa.                                                   *BCI01   
013800*----------------------------------------------------------------*BCI01   
013900 FD  PEDTXN                                                       BCI01   
014000     LABEL RECORD IS STANDARD                                     BCI01   
014100     VALUE OF FILE-ID IS "PED.DAT".                               BCI01   
014200*    Um registro por pedido de emprestimo vindo do balcao.     *  BCI01   
014300 01  REG-PEDIDO.                                                  BCI01   
014400     03  PED-USER-ID               PIC 9(05).                     BCI01   
014500     03  PED-WORK-ID               PIC 9(05).                     BCI01   
014600*        PED-DIA-ATUAL - dia de lote simulado, nao e data de     *BCI01   
014700*        calendario (ver nota Y2K no historico de REQREC).       *BCI01   
014800     03  PED-DIA-ATUAL             PIC 9(05).                     BCI01   
014900     03  FILLER                    PIC X(10).                     BCI01   
015000                                                                  BCI01   
015100*----------------------------------------------------------------*BCI01   
015200*    Leiaute de NOTLOG vem do copybook NOTREC - comum a BCI01 e  *BCI01   
015300*    BCI02 (os dois tipos de notificacao do sistema).            *BCI01   
015400*----------------------------------------------------------------*BCI01   
015500 FD  NOTLOG                                                       BCI01   
015600     LABEL RECORD IS STANDARD                                     BCI01   
015700     VALUE OF FILE-ID IS "NOT.DAT".                               BCI01   
015800 COPY NOTREC.                                                     BCI01   
015900                                                                  BCI01   
016000******************************************************************BCI01   
016100 WORKING-STORAGE SECTION.                                         BCI01   
016200                                                                  BCI01   
016300*----------------------------------------------------------------*BCI01   
016400*    Campos de status dos cinco arquivos do programa - conferi-  *BCI01   
016500*    dos apos cada OPEN/READ/WRITE/REWRITE relevante.            *BCI01   
016600*----------------------------------------------------------------*BCI01   
016700*    "00" = operacao ok; "23"/"35" tratados nos OPENs de P00.*    BCI01   
016800 77  FS-USR                   PIC XX.                             BCI01   
016900 77  FS-OBR                   PIC XX.                             BCI01   
017000 77  FS-REQ                   PIC XX.                             BCI01   
017100 77  FS-PED                   PIC XX.                             BCI01   
017200 77  FS-NOT                   PIC XX.                             BCI01   
017300                                                                  BCI01   
017400*----------------------------------------------------------------*BCI01   
017500*    Chaves relativas de USRMST/OBRMST - guardadas em COMP por   *BCI01   
017600*    serem usadas como RELATIVE KEY e em contagem/comparacao.    *BCI01   
017700*----------------------------------------------------------------*BCI01   
017800 77  WS-USER-REL              PIC 9(05)  COMP.                    BCI01   
017900*    WS-USER-REL-ALT - vista em DISPLAY da mesma chave, usada    *BCI01   
018000*    apenas quando e preciso mover a chave para um campo de      *BCI01   
018100*    relatorio ou mensagem (REWRITE/WRITE exigem casamento de    *BCI01   
018200*    USAGE em alguns compiladores do parque do setor).           *BCI01   
018300 77  WS-USER-REL-ALT REDEFINES WS-USER-REL                        BCI01   
018400                          PIC 9(05).                              BCI01   
018500*    Chave relativa do mestre de obras, sem campo ALT proprio - * BCI01   
018600*    usada so em READ/REWRITE, nunca movida p/ relatorio.       * BCI01   
018700 77  WS-WORK-REL              PIC 9(05)  COMP.                    BCI01   
018800                                                                  BCI01   
018900*----------------------------------------------------------------*BCI01   
019000*    Chaves de fim-de-arquivo dos dois arquivos sequenciais lidos*BCI01   
019100*    neste programa.                                             *BCI01   
019200*----------------------------------------------------------------*BCI01   
019300 77  WS-EOF-PED               PIC X VALUE "N".                    BCI01   
019400     88  FIM-PEDTXN           VALUE "S".                          BCI01   
019500 77  WS-EOF-REQ               PIC X VALUE "N".                    BCI01   
019600     88  FIM-REQLOG           VALUE "S".                          BCI01   
019700                                                                  BCI01   
019800*----------------------------------------------------------------*BCI01   
019900*    WS-REGRA-FALHOU - zero enquanto a requisicao segue elegi-   *BCI01   
020000*    vel; recebe o numero da regra (1-6) que a recusou, ou 9     *BCI01   
020100*    quando o usuario ou a obra informados nao existem no        *BCI01   
020200*    cadastro (recusa de cadastro, nao entra nos totais por      *BCI01   
020300*    regra - ver P20-PROCESSA-PEDIDO).                           *BCI01   
020400*----------------------------------------------------------------*BCI01   
020500 77  WS-REGRA-FALHOU          PIC 9(01)  COMP VALUE ZERO.         BCI01   
020600*    WS-REGRA-FALHOU-ALF redefine o no. da regra que recusou a   *BCI01   
020700*    requisicao, p/ impressao no relatorio de totais.            *BCI01   
020800 77  WS-REGRA-FALHOU-ALF REDEFINES WS-REGRA-FALHOU                BCI01   
020900                             PIC 9(01).                           BCI01   
021000                                                                  BCI01   
021100*----------------------------------------------------------------*BCI01   
021200*    WS-DIAS-PRAZO - prazo de devolucao calculado p/ REGRA6/     *BCI01   
021300*    P41-CALCULA-PRAZO; WS-LIMITE-USUARIO - teto de emprestimos  *BCI01   
021400*    simultaneos conforme comportamento, usado na REGRA4.        *BCI01   
021500*----------------------------------------------------------------*BCI01   
021600 77  WS-DIAS-PRAZO            PIC 9(03)  COMP VALUE ZERO.         BCI01   
021700 77  WS-LIMITE-USUARIO        PIC 9(03)  COMP VALUE ZERO.         BCI01   
021800 77  WS-ACHOU-ABERTO          PIC X VALUE "N".                    BCI01   
021900*    Ligado por P29-LER-REQLOG quando acha requisicao em aberto.* BCI01   
022000     88  JA-TEM-ABERTO        VALUE "S".                          BCI01   
022100                                                                  BCI01   
022200*----------------------------------------------------------------*BCI01   
022300*    Totais de controle do lote - conferidos no fechamento       *BCI01   
022400*    contra o numero de transacoes lidas em PEDTXN.              *BCI01   
022500*----------------------------------------------------------------*BCI01   
022600*    Grupo de totais - zerado so uma vez, na carga do programa, * BCI01   
022700*    por isso os VALUE ZERO abaixo, sem MOVE na abertura.       * BCI01   
022800 01  WS-TOTAIS-LOTE.                                              BCI01   
022900     03  WS-TOT-ACEITAS       PIC 9(05)  COMP VALUE ZERO.         BCI01   
023000     03  WS-TOT-RECUSADAS     PIC 9(05)  COMP VALUE ZERO.         BCI01   
023100*        WS-TOT-LOTE-PACKED redefine os dois totais acima em     *BCI01   
023200*        uma unica area, usada na impressao de fechamento.       *BCI01   
023300     03  WS-TOT-LOTE-PACKED REDEFINES WS-TOTAIS-LOTE              BCI01   
023400                             PIC 9(10).                           BCI01   
023500*        Recusas por regra - uma conta por numero de regra, p/   *BCI01   
023600*        a auditoria de lote saber qual regra mais pesa.         *BCI01   
023700     03  WS-TOT-REC-R1        PIC 9(05)  COMP VALUE ZERO.         BCI01   
023800     03  WS-TOT-REC-R2        PIC 9(05)  COMP VALUE ZERO.         BCI01   
023900     03  WS-TOT-REC-R3        PIC 9(05)  COMP VALUE ZERO.         BCI01   
024000     03  WS-TOT-REC-R4        PIC 9(05)  COMP VALUE ZERO.         BCI01   
024100     03  WS-TOT-REC-R5        PIC 9(05)  COMP VALUE ZERO.         BCI01   
024200     03  WS-TOT-REC-R6        PIC 9(05)  COMP VALUE ZERO.         BCI01   
024300     03  FILLER               PIC X(05).                          BCI01   
024400                                                                  BCI01   
024500*----------------------------------------------------------------*BCI01   
024600*    Linha de fechamento exibida no console ao fim do lote - ver *BCI01   
024700*    historico CH-0098: agora sempre exibida, sem switch.        *BCI01   
024800*----------------------------------------------------------------*BCI01   
024900*    Linha unica de exibicao - sem cabecalho de pagina, pois    * BCI01   
025000*    sai so no console, nao em RELATO impresso.                 * BCI01   
025100 01  LINHA-FECHAMENTO.                                            BCI01   
025200     02  F1  PIC X(20) VALUE "BCI01 - FECHAMENTO: ".              BCI01   
025300     02  FECHA-ACEITAS    PIC ZZZZ9.                              BCI01   
025400     02  F2  PIC X(12) VALUE " ACEITAS,   ".                      BCI01   
025500     02  FECHA-RECUSADAS  PIC ZZZZ9.                              BCI01   
025600     02  F3  PIC X(10) VALUE " RECUSADAS".                        BCI01   
025700     02  FILLER           PIC X(10).                              BCI01   
025800                                                                  BCI01   
025900******************************************************************BCI01   
026000 PROCEDURE DIVISION.                                              BCI01   
026100                                                                  BCI01   
026200*----------------------------------------------------------------*BCI01   
026300*    ABERTURA DO LOTE.  REQLOG e NOTLOG sao abertos em EXTEND;   *BCI01   
026400*    se o arquivo ainda nao existir (FS = 35) cria-se o arquivo  *BCI01   
026500*    vazio antes de reabrir em EXTEND - rotina padrao do setor   *BCI01   
026600*    p/ arquivo de log que comeca vazio na primeira carga.       *BCI01   
026700*----------------------------------------------------------------*BCI01   
026800 P00-ABERTURA.                                                    BCI01   
026900*    Abre os tres arquivos de entrada do lote em modo leitura.  * BCI01   
027000     OPEN INPUT  USRMST.                                          BCI01   
027100     OPEN INPUT  OBRMST.                                          BCI01   
027200     OPEN INPUT  PEDTXN.                                          BCI01   
027300*    REQLOG recebe as novas requisicoes deste lote, acrescen-   * BCI01   
027400*    tadas ao fim do arquivo existente.                         * BCI01   
027500     OPEN EXTEND REQLOG.                                          BCI01   
027600*    FS = 35 e "arquivo nao encontrado" - primeira carga do     * BCI01   
027700*    sistema, REQLOG ainda nao existe em disco.                 * BCI01   
027800     IF FS-REQ = "35"                                             BCI01   
027900         OPEN OUTPUT REQLOG                                       BCI01   
028000         CLOSE REQLOG                                             BCI01   
028100         OPEN EXTEND REQLOG.                                      BCI01   
028200*    Mesma rotina de criacao para a fila de notificacoes.       * BCI01   
028300     OPEN EXTEND NOTLOG.                                          BCI01   
028400*    Mesmo tratamento de primeira carga usado acima p/ REQLOG.  * BCI01   
028500     IF FS-NOT = "35"                                             BCI01   
028600         OPEN OUTPUT NOTLOG                                       BCI01   
028700         CLOSE NOTLOG                                             BCI01   
028800         OPEN EXTEND NOTLOG.                                      BCI01   
028900*    Carga inicial e laco principal do lote - uma passada por   * BCI01   
029000*    transacao ate o fim do arquivo de pedidos.                 * BCI01   
029100     PERFORM P10-LER-PEDIDO.                                      BCI01   
029200     PERFORM P20-PROCESSA-PEDIDO UNTIL FIM-PEDTXN.                BCI01   
029300*    Encerrado o laco, desvia direto p/ o fechamento - nao ha   * BCI01   
029400*    paragrafo FALL-THROUGH apos este GO TO.                    * BCI01   
029500     GO TO P99-FECHAMENTO.                                        BCI01   
029600                                                                  BCI01   
029700*----------------------------------------------------------------*BCI01   
029800*    LEITURA DE UMA TRANSACAO DE PEDIDO.                         *BCI01   
029900*----------------------------------------------------------------*BCI01   
030000*    Uma leitura por chamada - chamado do P00 e do P20.         * BCI01   
030100 P10-LER-PEDIDO.                                                  BCI01   
030200     READ PEDTXN                                                  BCI01   
030300         AT END                                                   BCI01   
030400             MOVE "S" TO WS-EOF-PED.                              BCI01   
030500                                                                  BCI01   
030600*----------------------------------------------------------------*BCI01   
030700*    LOCALIZA USUARIO E OBRA, APLICA AS SEIS REGRAS E DECIDE O   *BCI01   
030800*    DESTINO DA TRANSACAO.  WS-REGRA-FALHOU = 9 significa        *BCI01   
030900*    usuario ou obra inexistentes - recusa silenciosa, fora dos  *BCI01   
031000*    totais por regra (nao e falha de elegibilidade, e erro de   *BCI01   
031100*    cadastro da transacao).                                     *BCI01   
031200*----------------------------------------------------------------*BCI01   
031300 P20-PROCESSA-PEDIDO.                                             BCI01   
031400*    Zera o indicador de regra antes de testar esta transacao.  * BCI01   
031500     MOVE ZERO TO WS-REGRA-FALHOU.                                BCI01   
031600*    Busca o usuario pela chave relativa - INVALID KEY aqui     * BCI01   
031700*    significa slot vazio, isto e, USER-ID nao cadastrado.      * BCI01   
031800     MOVE PED-USER-ID TO WS-USER-REL.                             BCI01   
031900     READ USRMST INVALID KEY                                      BCI01   
032000         MOVE 9 TO WS-REGRA-FALHOU.                               BCI01   
032100*    So busca a obra se o usuario foi encontrado.                *BCI01   
032200     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
032300         MOVE PED-WORK-ID TO WS-WORK-REL                          BCI01   
032400         READ OBRMST INVALID KEY                                  BCI01   
032500             MOVE 9 TO WS-REGRA-FALHOU.                           BCI01   
032600*    Regras 1 a 6, nesta ordem - a primeira que falhar grava o   *BCI01   
032700*    seu numero em WS-REGRA-FALHOU e as demais ficam pulando     *BCI01   
032800*    (ver o GO TO ...-EXIT no topo de cada paragrafo P3x).       *BCI01   
032900*    So aplica as regras de elegibilidade se usuario e obra      *BCI01   
033000*    foram ambos localizados nos respectivos cadastros.          *BCI01   
033100     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
033200         PERFORM P30-REGRA1 THRU P35-REGRA6-EXIT.                 BCI01   
033300*    Nenhuma regra falhou - concede; senao acumula a recusa,    * BCI01   
033400*    exceto quando a falha foi de cadastro (codigo 9).          * BCI01   
033500     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
033600         PERFORM P40-CONCEDE-EMPRESTIMO                           BCI01   
033700     ELSE                                                         BCI01   
033800*    Falha de cadastro (9) fica fora dos totais por regra -     * BCI01   
033900*    so as seis regras de elegibilidade entram na auditoria.    * BCI01   
034000         IF WS-REGRA-FALHOU NOT = 9                               BCI01   
034100             PERFORM P45-ACUMULA-RECUSA.                          BCI01   
034200*    Le a proxima transacao antes de voltar ao laco do P00.     * BCI01   
034300     PERFORM P10-LER-PEDIDO.                                      BCI01   
034400                                                                  BCI01   
034500*----------------------------------------------------------------*BCI01   
034600*    SUB-ROTINA DE APOIO A REGRA1 - VARRE O REQLOG PROCURANDO    *BCI01   
034700*    UMA REQUISICAO ABERTA PARA O MESMO PAR USUARIO/OBRA.  FICA  *BCI01   
034800*    FORA DA FAIXA P30/P35 PARA NAO SER EXECUTADA DUAS VEZES.    *BCI01   
034900*    Fecha e reabre REQLOG p/ ler do inicio do arquivo - o       *BCI01   
035000*    arquivo esta aberto em EXTEND no resto do programa.         *BCI01   
035100*----------------------------------------------------------------*BCI01   
035200 P29-BUSCA-REQ-ABERTA.                                            BCI01   
035300*    Troca o modo de acesso de EXTEND para INPUT so para esta   * BCI01   
035400*    varredura - e devolvido a EXTEND no EXIT deste paragrafo.  * BCI01   
035500     CLOSE REQLOG.                                                BCI01   
035600     OPEN INPUT REQLOG.                                           BCI01   
035700     MOVE "N" TO WS-EOF-REQ.                                      BCI01   
035800*    Varredura sequencial - nao ha chave p/ busca direta no     * BCI01   
035900*    arquivo de requisicoes, que e gravado so em LINE SEQUENTIAL.*BCI01   
036000 P29-LER-REQLOG.                                                  BCI01   
036100     READ REQLOG                                                  BCI01   
036200         AT END                                                   BCI01   
036300             MOVE "S" TO WS-EOF-REQ                               BCI01   
036400             GO TO P29-BUSCA-REQ-ABERTA-EXIT.                     BCI01   
036500*    REQ-EM-ABERTO = ZERO quer dizer que a devolucao ainda nao   *BCI01   
036600*    ocorreu p/ esta requisicao (ver REQREC).                    *BCI01   
036700     IF REQ-USER-ID = PED-USER-ID                                 BCI01   
036800        AND REQ-WORK-ID = PED-WORK-ID                             BCI01   
036900        AND REQ-EM-ABERTO = ZERO                                  BCI01   
037000             MOVE "S" TO WS-ACHOU-ABERTO                          BCI01   
037100             GO TO P29-BUSCA-REQ-ABERTA-EXIT.                     BCI01   
037200*    Nao bateu - continua varrendo o arquivo.                   * BCI01   
037300     GO TO P29-LER-REQLOG.                                        BCI01   
037400*    Devolve o arquivo ao modo EXTEND antes de sair - o resto   * BCI01   
037500*    do programa so grava, nunca mais le REQLOG.                * BCI01   
037600 P29-BUSCA-REQ-ABERTA-EXIT.                                       BCI01   
037700     CLOSE REQLOG.                                                BCI01   
037800     OPEN EXTEND REQLOG.                                          BCI01   
037900                                                                  BCI01   
038000*----------------------------------------------------------------*BCI01   
038100*   REGRA1 - NAO PERMITE REQUISICAO DUPLICADA (EM ABERTO) DA     *BCI01   
038200*    MESMA OBRA PARA O MESMO USUARIO.                            *BCI01   
038300*----------------------------------------------------------------*BCI01   
038400*    Guarda padrao do setor no topo de cada P3x: se uma regra   * BCI01   
038500*    anterior ja falhou, pula esta sem reavaliar.                *BCI01   
038600 P30-REGRA1.                                                      BCI01   
038700     IF WS-REGRA-FALHOU NOT = ZERO                                BCI01   
038800         GO TO P30-REGRA1-EXIT.                                   BCI01   
038900*    Zera o indicador antes de varrer - PERFORM nao zera nada.  * BCI01   
039000     MOVE "N" TO WS-ACHOU-ABERTO.                                 BCI01   
039100     PERFORM P29-BUSCA-REQ-ABERTA THRU P29-BUSCA-REQ-ABERTA-EXIT. BCI01   
039200     IF JA-TEM-ABERTO                                             BCI01   
039300         MOVE 1 TO WS-REGRA-FALHOU.                               BCI01   
039400 P30-REGRA1-EXIT.                                                 BCI01   
039500     EXIT.                                                        BCI01   
039600                                                                  BCI01   
039700*----------------------------------------------------------------*BCI01   
039800*    REGRA2 - USUARIO SUSPENSO NAO PODE TOMAR EMPRESTIMO.        *BCI01   
039900*----------------------------------------------------------------*BCI01   
040000*    USER-STATUS-SUSPENSO vem do 88-level de USRREC.            * BCI01   
040100 P31-REGRA2.                                                      BCI01   
040200     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
040300         IF USER-STATUS-SUSPENSO                                  BCI01   
040400             MOVE 2 TO WS-REGRA-FALHOU.                           BCI01   
040500                                                                  BCI01   
040600*----------------------------------------------------------------*BCI01   
040700*    REGRA3 - PRECISA HAVER EXEMPLAR DISPONIVEL NO ACERVO.       *BCI01   
040800*----------------------------------------------------------------*BCI01   
040900*    WORK-AVAIL-COPIES e atualizado a cada emprestimo/devolucao.* BCI01   
041000 P32-REGRA3.                                                      BCI01   
041100     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
041200         IF WORK-AVAIL-COPIES = ZERO                              BCI01   
041300             MOVE 3 TO WS-REGRA-FALHOU.                           BCI01   
041400                                                                  BCI01   
041500*----------------------------------------------------------------*BCI01   
041600*    REGRA4 - TETO DE EMPRESTIMOS SIMULTANEOS, CONFORME O        *BCI01   
041700*    COMPORTAMENTO DO USUARIO (CUMPRIDOR 5, FALTOSO 1, OS        *BCI01   
041800*    DEMAIS 3).  SEM TABELA - EVALUATE INLINE, PADRAO DO SETOR.  *BCI01   
041900*----------------------------------------------------------------*BCI01   
042000 P33-REGRA4.                                                      BCI01   
042100     IF WS-REGRA-FALHOU NOT = ZERO                                BCI01   
042200         GO TO P33-REGRA4-EXIT.                                   BCI01   
042300*    Teto por comportamento - ver tabela no cabecalho do        * BCI01   
042400*    paragrafo.                                                 * BCI01   
042500     EVALUATE TRUE                                                BCI01   
042600         WHEN USER-BEHAVIOR-CUMPRIDOR                             BCI01   
042700             MOVE 5 TO WS-LIMITE-USUARIO                          BCI01   
042800         WHEN USER-BEHAVIOR-FALTOSO                               BCI01   
042900             MOVE 1 TO WS-LIMITE-USUARIO                          BCI01   
043000         WHEN OTHER                                               BCI01   
043100             MOVE 3 TO WS-LIMITE-USUARIO                          BCI01   
043200     END-EVALUATE.                                                BCI01   
043300*    USER-CURRENT-REQUESTS conta emprestimos ainda em aberto.   * BCI01   
043400     IF USER-CURRENT-REQUESTS >= WS-LIMITE-USUARIO                BCI01   
043500         MOVE 4 TO WS-REGRA-FALHOU.                               BCI01   
043600 P33-REGRA4-EXIT.                                                 BCI01   
043700     EXIT.                                                        BCI01   
043800                                                                  BCI01   
043900*----------------------------------------------------------------*BCI01   
044000*    REGRA5 - OBRA DE REFERENCIA NAO SAI DA BIBLIOTECA.          *BCI01   
044100*----------------------------------------------------------------*BCI01   
044200*    WORK-CATEGORY-REFERENCE vem do 88-level de WRKREC.         * BCI01   
044300 P34-REGRA5.                                                      BCI01   
044400     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
044500         IF WORK-CATEGORY-REFERENCE                               BCI01   
044600             MOVE 5 TO WS-REGRA-FALHOU.                           BCI01   
044700                                                                  BCI01   
044800*----------------------------------------------------------------*BCI01   
044900*    REGRA6 - OBRA ACIMA DE 25,00 SO SAI PARA USUARIO            *BCI01   
045000*    CUMPRIDOR.  (CH-0015 - regra incluida porque o balcao       *BCI01   
045100*    nao a cobrava manualmente e havia extravio de obras caras.) *BCI01   
045200*----------------------------------------------------------------*BCI01   
045300*    Limite de preco fixo em literal - nao ha tabela de faixas  * BCI01   
045400*    de preco no cadastro de obras.                             * BCI01   
045500 P35-REGRA6.                                                      BCI01   
045600     IF WS-REGRA-FALHOU = ZERO                                    BCI01   
045700         IF WORK-PRICE > 25.00                                    BCI01   
045800             IF NOT USER-BEHAVIOR-CUMPRIDOR                       BCI01   
045900                 MOVE 6 TO WS-REGRA-FALHOU.                       BCI01   
046000 P35-REGRA6-EXIT.                                                 BCI01   
046100     EXIT.                                                        BCI01   
046200                                                                  BCI01   
046300*----------------------------------------------------------------*BCI01   
046400*    TODAS AS SEIS REGRAS PASSARAM - CALCULA O PRAZO, GRAVA A    *BCI01   
046500*    REQUISICAO E ATUALIZA OS MESTRES DE USUARIO E OBRA.         *BCI01   
046600*----------------------------------------------------------------*BCI01   
046700*    Calcula o prazo antes de montar o registro de requisicao.  * BCI01   
046800 P40-CONCEDE-EMPRESTIMO.                                          BCI01   
046900     PERFORM P41-CALCULA-PRAZO.                                   BCI01   
047000     MOVE PED-USER-ID      TO REQ-USER-ID.                        BCI01   
047100     MOVE PED-WORK-ID      TO REQ-WORK-ID.                        BCI01   
047200     MOVE PED-DIA-ATUAL    TO REQ-REQUEST-DATE.                   BCI01   
047300*    Data-limite e o dia simulado de hoje mais o prazo calculado* BCI01   
047400*    em P41 - ver nota Y2K no copybook REQREC sobre o dia de    * BCI01   
047500*    lote simulado.                                             * BCI01   
047600     COMPUTE REQ-REQUEST-LIMIT = PED-DIA-ATUAL + WS-DIAS-PRAZO.   BCI01   
047700*    REQ-DEVOLUTION-DATE zero significa requisicao em aberto -   *BCI01   
047800*    e o que P29-BUSCA-REQ-ABERTA e BCI02 testam.                *BCI01   
047900     MOVE ZERO             TO REQ-DEVOLUTION-DATE.                BCI01   
048000     WRITE REG-REQUISICAO.                                        BCI01   
048100                                                                  BCI01   
048200*    Baixa um exemplar disponivel e grava o mestre de obra.     * BCI01   
048300     SUBTRACT 1 FROM WORK-AVAIL-COPIES.                           BCI01   
048400     MOVE WS-WORK-REL TO WORK-ID.                                 BCI01   
048500     REWRITE REG-OBRA.                                            BCI01   
048600                                                                  BCI01   
048700*    Sobe a contagem de emprestimos em aberto do usuario.       * BCI01   
048800     ADD 1 TO USER-CURRENT-REQUESTS.                              BCI01   
048900     MOVE WS-USER-REL TO USER-ID.                                 BCI01   
049000     REWRITE REG-USUARIO.                                         BCI01   
049100                                                                  BCI01   
049200*    Gera a notificacao e fecha a contagem desta transacao.     * BCI01   
049300     PERFORM P42-NOTIFICA-REQUISICAO.                             BCI01   
049400     ADD 1 TO WS-TOT-ACEITAS.                                     BCI01   
049500                                                                  BCI01   
049600*----------------------------------------------------------------*BCI01   
049700*    PRAZO DE DEVOLUCAO - VARIA PELO NUMERO DE EXEMPLARES DA     *BCI01   
049800*    OBRA (OBRA UNICA, ACERVO GRANDE OU FAIXA INTERMEDIARIA) E   *BCI01   
049900*    PELO COMPORTAMENTO DO USUARIO.  TABELA ORIGINAL DO BALCAO   *BCI01   
050000*    FOI AJUSTADA EM CH-0029 (CUMPRIDOR GANHOU 30 DIAS QUANDO O  *BCI01   
050100*    ACERVO E GRANDE).  SEM OCCURS - TRES EVALUATE ANINHADOS,    *BCI01   
050200*    PADRAO DO SETOR PARA TABELA PEQUENA E FIXA.                 *BCI01   
050300*----------------------------------------------------------------*BCI01   
050400*    Obra unica no acervo - prazo mais curto, risco de falta.   * BCI01   
050500 P41-CALCULA-PRAZO.                                               BCI01   
050600     EVALUATE TRUE                                                BCI01   
050700         WHEN WORK-TOTAL-COPIES = 1                               BCI01   
050800             EVALUATE TRUE                                        BCI01   
050900                 WHEN USER-BEHAVIOR-CUMPRIDOR                     BCI01   
051000                     MOVE 8 TO WS-DIAS-PRAZO                      BCI01   
051100                 WHEN USER-BEHAVIOR-FALTOSO                       BCI01   
051200                     MOVE 2 TO WS-DIAS-PRAZO                      BCI01   
051300                 WHEN OTHER                                       BCI01   
051400                     MOVE 3 TO WS-DIAS-PRAZO                      BCI01   
051500             END-EVALUATE                                         BCI01   
051600*    Acervo grande - prazo mais largo, inclusive os 30 dias do  * BCI01   
051700*    usuario CUMPRIDOR incluidos em CH-0029.                    * BCI01   
051800         WHEN WORK-TOTAL-COPIES > 5                               BCI01   
051900             EVALUATE TRUE                                        BCI01   
052000                 WHEN USER-BEHAVIOR-CUMPRIDOR                     BCI01   
052100                     MOVE 30 TO WS-DIAS-PRAZO                     BCI01   
052200                 WHEN USER-BEHAVIOR-FALTOSO                       BCI01   
052300                     MOVE 2  TO WS-DIAS-PRAZO                     BCI01   
052400                 WHEN OTHER                                       BCI01   
052500                     MOVE 15 TO WS-DIAS-PRAZO                     BCI01   
052600             END-EVALUATE                                         BCI01   
052700*    Faixa intermediaria - 2 a 5 exemplares no acervo.          * BCI01   
052800         WHEN OTHER                                               BCI01   
052900             EVALUATE TRUE                                        BCI01   
053000                 WHEN USER-BEHAVIOR-CUMPRIDOR                     BCI01   
053100                     MOVE 15 TO WS-DIAS-PRAZO                     BCI01   
053200                 WHEN USER-BEHAVIOR-FALTOSO                       BCI01   
053300                     MOVE 2  TO WS-DIAS-PRAZO                     BCI01   
053400                 WHEN OTHER                                       BCI01   
053500                     MOVE 8  TO WS-DIAS-PRAZO                     BCI01   
053600             END-EVALUATE                                         BCI01   
053700     END-EVALUATE.                                                BCI01   
053800                                                                  BCI01   
053900*----------------------------------------------------------------*BCI01   
054000*    GRAVA NOTIFICACAO DE EMPRESTIMO CONCEDIDO (TIPO BORROWING). *BCI01   
054100*----------------------------------------------------------------*BCI01   
054200*    Monta o registro de notificacao seguindo o leiaute comum   * BCI01   
054300*    de NOTREC - mesmo tipo usado pela devolucao em BCI02.       *BCI01   
054400 P42-NOTIFICA-REQUISICAO.                                         BCI01   
054500     MOVE PED-USER-ID     TO NOTIF-USER-ID.                       BCI01   
054600*    Tipo fixo - este programa so gera notificacao deste tipo.  * BCI01   
054700     MOVE "BORROWING   "  TO NOTIF-TYPE.                          BCI01   
054800     MOVE PED-DIA-ATUAL   TO NOTIF-TIMESTAMP.                     BCI01   
054900     MOVE PED-WORK-ID     TO NOTIF-WORK-ID.                       BCI01   
055000*    Limpa a mensagem antes do STRING, como de costume.        *  BCI01   
055100     MOVE SPACES          TO NOTIF-MESSAGE.                       BCI01   
055200*    Texto livre da notificacao - so o titulo da obra, sem      * BCI01   
055300*    outro dado do usuario (mensagem fica no proprio NOTLOG).   * BCI01   
055400     STRING "REQUISICAO: " WORK-TITLE                             BCI01   
055500         DELIMITED BY SIZE INTO NOTIF-MESSAGE.                    BCI01   
055600     WRITE REG-NOTIFICACAO.                                       BCI01   
055700                                                                  BCI01   
055800*----------------------------------------------------------------*BCI01   
055900*    ACUMULA O TOTAL GERAL DE RECUSAS E O TOTAL DA REGRA         *BCI01   
056000*    ESPECIFICA QUE RECUSOU, P/ O RELATORIO DE FECHAMENTO.       *BCI01   
056100*----------------------------------------------------------------*BCI01   
056200*    So chamado quando a recusa foi por regra de elegibilidade, * BCI01   
056300*    nunca por erro de cadastro (ver P20).                      * BCI01   
056400 P45-ACUMULA-RECUSA.                                              BCI01   
056500     ADD 1 TO WS-TOT-RECUSADAS.                                   BCI01   
056600*    Um contador por regra - serve de auditoria do lote.        * BCI01   
056700     EVALUATE WS-REGRA-FALHOU                                     BCI01   
056800         WHEN 1 ADD 1 TO WS-TOT-REC-R1                            BCI01   
056900         WHEN 2 ADD 1 TO WS-TOT-REC-R2                            BCI01   
057000         WHEN 3 ADD 1 TO WS-TOT-REC-R3                            BCI01   
057100         WHEN 4 ADD 1 TO WS-TOT-REC-R4                            BCI01   
057200         WHEN 5 ADD 1 TO WS-TOT-REC-R5                            BCI01   
057300         WHEN 6 ADD 1 TO WS-TOT-REC-R6                            BCI01   
057400     END-EVALUATE.                                                BCI01   
057500                                                                  BCI01   
057600*----------------------------------------------------------------*BCI01   
057700*    FECHAMENTO DO LOTE - IMPRIME TOTAIS NO CONSOLE E FECHA OS   *BCI01   
057800*    ARQUIVOS.  DESDE CH-0098 OS TOTAIS SAEM SEMPRE, SEM SWITCH. *BCI01   
057900*----------------------------------------------------------------*BCI01   
058000*    Move os totais acumulados p/ a linha de exibicao e         * BCI01   
058100*    encerra o lote - ver CH-0098 no historico.                 * BCI01   
058200 P99-FECHAMENTO.                                                  BCI01   
058300     MOVE WS-TOT-ACEITAS    TO FECHA-ACEITAS.                     BCI01   
058400     MOVE WS-TOT-RECUSADAS  TO FECHA-RECUSADAS.                   BCI01   
058500     DISPLAY LINHA-FECHAMENTO.                                    BCI01   
058600*    Fecha todos os arquivos abertos pelo programa e termina.   * BCI01   
058700     CLOSE USRMST OBRMST PEDTXN REQLOG NOTLOG.                    BCI01   
058800     STOP RUN.                                                    BCI01   
