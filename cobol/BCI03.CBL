000100 IDENTIFICATION DIVISION.                                         BCI03   
000200 PROGRAM-ID.    BCI03.                                            BCI03   
000300 AUTHOR.        ROGERIO-MACHADO.                                  BCI03   
000400 INSTALLATION.  BIBLIOTECA ELDORADO.                              BCI03   
000500 DATE-WRITTEN.  21APR1989.                                        BCI03   
000600 DATE-COMPILED.                                                   BCI03   
000700 SECURITY.      USO INTERNO - SETOR DE CIRCULACAO.                BCI03   
000800******************************************************************BCI03   
000900*                                                                *BCI03   
001000*   BCI03  -  QUITACAO DE MULTA DE USUARIO                    *   BCI03   
001100*                                                                *BCI03   
001200*   Le o arquivo de transacoes de pagamento (PAYTXN), localiza *  BCI03   
001300*   o usuario pelo USER-ID e, se o valor pago cobrir a multa   *  BCI03   
001400*   em aberto, zera USER-FINES e devolve o usuario ao status   *  BCI03   
001500*   ACTIVO.  Pagamento parcial nao e aceito - ou quita tudo ou *  BCI03   
001600*   a transacao e rejeitada e a multa permanece intacta.       *  BCI03   
001700*                                                                *BCI03   
001800*   O lote e cego: nao ha estorno, nao ha carta de cobranca.   *  BCI03   
001900*   Quem decide reparcelar ou perdoar multa e o balconista,    *  BCI03   
002000*   no sistema on-line - este programa so registra o que veio *   BCI03   
002100*   marcado como pago no arquivo de transacoes.                *  BCI03   
002200*                                                                *BCI03   
002300******************************************************************BCI03   
002400*   H I S T O R I C O   D E   A L T E R A C O E S               * BCI03   
002500*                                                                *BCI03   
002600*   DATA       PROG.  CHAMADO   DESCRICAO                        *BCI03   
002700*   --------   -----  --------  ------------------------------*   BCI03   
002800*   21APR1989  RFM    CH-0022   Versao inicial do lote de      *  BCI03   
002900*                               quitacao de multa.             *  BCI03   
003000*   03OCT1990  RFM    CH-0031   Rejeita pagamento parcial - so *  BCI03   
003100*                               quita multa integral, conforme *  BCI03   
003200*                               norma do balcao de atendimento.*  BCI03   
003300*   30DEC1998  RFM    CH-0058   Revisao Y2K - nenhum campo de  *  BCI03   
003400*                               data de calendario neste lote. *  BCI03   
003500*   17JUL2002  JCS    CH-0075   Multa conferida em COMP-3,     *  BCI03   
003600*                               conforme padrao adotado p/     *  BCI03   
003700*                               saldos do usuario.             *  BCI03   
003800*   25SEP2006  JCS    CH-0091   Acrescido switch UPSI-0 p/     *  BCI03   
003900*                               fechamento verboso em teste.   *  BCI03   
004000*   18MAY2009  JCS    CH-0098   Retirado switch UPSI-0 e CLASS *  BCI03   
004100*                               DIGITOS-VALIDOS - nunca eram   *  BCI03   
004200*                               setados em producao e o        *  BCI03   
004300*                               fechamento do lote nao saia no *  BCI03   
004400*                               console.  Fechamento passa a   *  BCI03   
004500*                               sair sempre, sem condicao.     *  BCI03   
004600*   18MAY2009  JCS    CH-0098   SELECTs passam de literal de   *  BCI03   
004700*                               arquivo p/ ASSIGN TO DISK,     *  BCI03   
004800*                               conforme convencao corrente da *  BCI03   
004900*                               casa - nome fisico fica so no  *  BCI03   
005000*                               VALUE OF FILE-ID.              *  BCI03   
005100******************************************************************BCI03   
005200                                                                  BCI03   
005300 ENVIRONMENT DIVISION.                                            BCI03   
005400*----------------------------------------------------------------*BCI03   
005500*    A CONFIGURATION SECTION deste programa foi eliminada em    * BCI03   
005600*    CH-0098.  O UPSI-0 aqui declarado nunca foi setado por     * BCI03   
005700*    nenhuma JCL ou rotina de abertura de lote - a clausula     * BCI03   
005800*    CLASS DIGITOS-VALIDOS tambem nao era referenciada em       * BCI03   
005900*    nenhum teste do PROCEDURE DIVISION.  Ambas ficam de fora   * BCI03   
006000*    ate que surja necessidade real de configuracao especial.  *  BCI03   
006100*----------------------------------------------------------------*BCI03   
006200 INPUT-OUTPUT SECTION.                                            BCI03   
006300 FILE-CONTROL.                                                    BCI03   
006400*    USRMST fica acesso DYNAMIC por chave relativa - o mesmo    * BCI03   
006500*    arquivo mestre de usuario usado pelos demais lotes BCI.   *  BCI03   
006600     SELECT USRMST  ASSIGN TO DISK                                BCI03   
006700            ORGANIZATION IS RELATIVE                              BCI03   
006800            ACCESS MODE IS DYNAMIC                                BCI03   
006900            RELATIVE KEY IS WS-USER-REL                           BCI03   
007000            FILE STATUS IS FS-USR.                                BCI03   
007100                                                                  BCI03   
007200*    PAYTXN chega do caixa de atendimento em sequencial,       *  BCI03   
007300*    uma linha por pagamento recebido no dia.                   * BCI03   
007400     SELECT PAYTXN  ASSIGN TO DISK                                BCI03   
007500            ORGANIZATION IS LINE SEQUENTIAL                       BCI03   
007600            FILE STATUS IS FS-PAY.                                BCI03   
007700                                                                  BCI03   
007800 DATA DIVISION.                                                   BCI03   
007900 FILE SECTION.                                                    BCI03   
008000 FD  USRMST                                                       BCI03   
008100     LABEL RECORD IS STANDARD                                     BCI03   
008200     VALUE OF FILE-ID IS "USR.DAT".                               BCI03   
008300 COPY USRREC.                                                     BCI03   
008400                                                                  BCI03   
008500 FD  PAYTXN                                                       BCI03   
008600     LABEL RECORD IS STANDARD                                     BCI03   
008700     VALUE OF FILE-ID IS "PAY.DAT".                               BCI03   
008800 COPY PAYREC.                                                     BCI03   
008900                                                                  BCI03   
009000******************************************************************BCI03   
009100 WORKING-STORAGE SECTION.                                         BCI03   
009200                                                                  BCI03   
009300*    Areas de status de arquivo - conferidas apos cada OPEN,   *  BCI03   
009400*    READ e REWRITE, na forma tradicional da casa.              * BCI03   
009500 77  FS-USR                   PIC XX.                             BCI03   
009600 77  FS-PAY                   PIC XX.                             BCI03   
009700                                                                  BCI03   
009800*    WS-USER-REL guarda a chave relativa do usuario localizado *  BCI03   
009900*    no pagamento corrente - usada tanto na leitura como na    *  BCI03   
010000*    regravacao de REG-USUARIO.                                 * BCI03   
010100 77  WS-USER-REL              PIC 9(05)  COMP.                    BCI03   
010200*    WS-USER-REL-ALT - vista em DISPLAY da chave do usuario,   *  BCI03   
010300*    usada na linha de diagnostico quando o lote e conferido   *  BCI03   
010400*    manualmente pelo operador.                                 * BCI03   
010500 77  WS-USER-REL-ALT REDEFINES WS-USER-REL                        BCI03   
010600                             PIC 9(05).                           BCI03   
010700                                                                  BCI03   
010800*    Chaves de controle de fim-de-arquivo e de rejeicao do     *  BCI03   
010900*    pagamento corrente - testadas via condicao-nome 88, como  *  BCI03   
011000*    de costume nos demais lotes deste setor.                   * BCI03   
011100 77  WS-EOF-PAY               PIC X VALUE "N".                    BCI03   
011200     88  FIM-PAYTXN           VALUE "S".                          BCI03   
011300 77  WS-PAGTO-REJEITADO       PIC X VALUE "N".                    BCI03   
011400     88  PAGTO-REJEITADO      VALUE "S".                          BCI03   
011500                                                                  BCI03   
011600*    WS-SALDO-ANTERIOR guarda o valor da multa tal como estava *  BCI03   
011700*    em USER-FINES antes da quitacao, para o calculo do total  *  BCI03   
011800*    pago no fechamento - depois que USER-FINES e zerado nao   *  BCI03   
011900*    haveria mais de onde tirar esse valor.                    *  BCI03   
012000 77  WS-SALDO-ANTERIOR        PIC 9(07)V99 COMP-3 VALUE ZERO.     BCI03   
012100*    WS-SALDO-ANTERIOR-CTVOS redefine o saldo apurado antes da *  BCI03   
012200*    quitacao, em centavos, usado so na conferencia do lote.   *  BCI03   
012300 77  WS-SALDO-ANTERIOR-CTVOS REDEFINES WS-SALDO-ANTERIOR          BCI03   
012400                             PIC 9(09) COMP-3.                    BCI03   
012500                                                                  BCI03   
012600*    Contadores de fechamento do lote - pagamentos aceitos,    *  BCI03   
012700*    pagamentos rejeitados por nao cobrirem a multa integral,  *  BCI03   
012800*    e o total em dinheiro efetivamente quitado no dia.         * BCI03   
012900 01  WS-TOTAIS-LOTE.                                              BCI03   
013000     03  WS-TOT-PAGTOS        PIC 9(05)  COMP VALUE ZERO.         BCI03   
013100     03  WS-TOT-REJEITADOS    PIC 9(05)  COMP VALUE ZERO.         BCI03   
013200*        WS-TOT-LOTE-PACKED redefine os dois contadores acima  *  BCI03   
013300*        em uma unica area, usada na impressao de fechamento.  *  BCI03   
013400     03  WS-TOT-LOTE-PACKED REDEFINES WS-TOTAIS-LOTE              BCI03   
013500                             PIC 9(10).                           BCI03   
013600     03  WS-TOT-VALOR-PAGO    PIC 9(09)V99 COMP-3 VALUE ZERO.     BCI03   
013700     03  FILLER               PIC X(05).                          BCI03   
013800                                                                  BCI03   
013900*    Linha de fechamento do lote - exibida no console do       *  BCI03   
014000*    operador ao final do processamento, conforme padrao dos  *   BCI03   
014100*    demais programas BCI desta serie.                          * BCI03   
014200 01  LINHA-FECHAMENTO.                                            BCI03   
014300     02  F1  PIC X(20) VALUE "BCI03 - FECHAMENTO: ".              BCI03   
014400     02  FECHA-PAGTOS     PIC ZZZZ9.                              BCI03   
014500     02  F2  PIC X(11) VALUE " QUITADOS, ".                       BCI03   
014600     02  FECHA-REJEITADOS PIC ZZZZ9.                              BCI03   
014700     02  F3  PIC X(11) VALUE " REJEITADOS".                       BCI03   
014800     02  FILLER           PIC X(10).                              BCI03   
014900                                                                  BCI03   
015000******************************************************************BCI03   
015100 PROCEDURE DIVISION.                                              BCI03   
015200                                                                  BCI03   
015300*----------------------------------------------------------------*BCI03   
015400*    P00-ABERTURA - abre USRMST em I-O (precisa regravar o      * BCI03   
015500*    status do usuario quitado) e PAYTXN so em leitura, e       * BCI03   
015600*    dispara o laco de processamento do lote.                   * BCI03   
015700*----------------------------------------------------------------*BCI03   
015800 P00-ABERTURA.                                                    BCI03   
015900     OPEN I-O   USRMST.                                           BCI03   
016000     OPEN INPUT PAYTXN.                                           BCI03   
016100     PERFORM P10-LER-PAGAMENTO.                                   BCI03   
016200     PERFORM P20-PROCESSA-PAGAMENTO UNTIL FIM-PAYTXN.             BCI03   
016300     GO TO P99-FECHAMENTO.                                        BCI03   
016400                                                                  BCI03   
016500*    Leitura sequencial padrao do arquivo de transacoes de     *  BCI03   
016600*    pagamento - uma linha lida por chamada.                    * BCI03   
016700 P10-LER-PAGAMENTO.                                               BCI03   
016800     READ PAYTXN                                                  BCI03   
016900         AT END                                                   BCI03   
017000             MOVE "S" TO WS-EOF-PAY.                              BCI03   
017100                                                                  BCI03   
017200*    P20-PROCESSA-PAGAMENTO - localiza o usuario do pagamento  *  BCI03   
017300*    corrente; se o USER-ID nao existir no mestre, a transacao *  BCI03   
017400*    e rejeitada de plano, sem tentar quitar nada.              * BCI03   
017500 P20-PROCESSA-PAGAMENTO.                                          BCI03   
017600     MOVE "N" TO WS-PAGTO-REJEITADO.                              BCI03   
017700     MOVE PAY-USER-ID TO WS-USER-REL.                             BCI03   
017800     READ USRMST INVALID KEY                                      BCI03   
017900         MOVE "S" TO WS-PAGTO-REJEITADO.                          BCI03   
018000     IF NOT PAGTO-REJEITADO                                       BCI03   
018100         PERFORM P30-QUITA-MULTA.                                 BCI03   
018200     PERFORM P10-LER-PAGAMENTO.                                   BCI03   
018300                                                                  BCI03   
018400*----------------------------------------------------------------*BCI03   
018500*    QUITACAO TUDO-OU-NADA: SO ACEITA O PAGAMENTO SE O VALOR    * BCI03   
018600*    PAGO COBRIR INTEGRALMENTE A MULTA EM ABERTO.  NAO HA       * BCI03   
018700*    ABATIMENTO PARCIAL - MULTA PARCIALMENTE PAGA E REJEITADA   * BCI03   
018800*    E PERMANECE INTEGRALMENTE EM ABERTO.  Esta e a norma       * BCI03   
018900*    fixada pelo balcao de atendimento desde CH-0031 - aceitar *  BCI03   
019000*    pagamento parcial so gerava divergencia entre o valor      * BCI03   
019100*    cobrado no balcao e o saldo remanescente no sistema.       * BCI03   
019200*----------------------------------------------------------------*BCI03   
019300 P30-QUITA-MULTA.                                                 BCI03   
019400     MOVE USER-FINES TO WS-SALDO-ANTERIOR.                        BCI03   
019500     IF USER-FINES > ZERO                                         BCI03   
019600        AND PAY-AMOUNT NOT < USER-FINES                           BCI03   
019700         ADD WS-SALDO-ANTERIOR TO WS-TOT-VALOR-PAGO               BCI03   
019800         MOVE ZERO TO USER-FINES                                  BCI03   
019900         MOVE "ACTIVO  " TO USER-STATUS                           BCI03   
020000         MOVE WS-USER-REL TO USER-ID                              BCI03   
020100         REWRITE REG-USUARIO                                      BCI03   
020200         ADD 1 TO WS-TOT-PAGTOS                                   BCI03   
020300     ELSE                                                         BCI03   
020400         ADD 1 TO WS-TOT-REJEITADOS.                              BCI03   
020500                                                                  BCI03   
020600*----------------------------------------------------------------*BCI03   
020700*    P99-FECHAMENTO - monta e exibe a linha de totais do lote. *  BCI03   
020800*    Ate CH-0091 este DISPLAY so saia com UPSI-0 ligado, o que *  BCI03   
020900*    na pratica nunca acontecia - CH-0098 tornou a exibicao    *  BCI03   
021000*    incondicional, para que o operador sempre veja o          *  BCI03   
021100*    resultado do fechamento no console.                        * BCI03   
021200*----------------------------------------------------------------*BCI03   
021300 P99-FECHAMENTO.                                                  BCI03   
021400     MOVE WS-TOT-PAGTOS     TO FECHA-PAGTOS.                      BCI03   
021500     MOVE WS-TOT-REJEITADOS TO FECHA-REJEITADOS.                  BCI03   
021600     DISPLAY LINHA-FECHAMENTO.                                    BCI03   
021700*    Fecha os dois arquivos do lote e devolve o controle ao    *  BCI03   
021800*    sistema operacional - nao ha mais nada a fazer.            * BCI03   
021900     CLOSE USRMST PAYTXN.                                         BCI03   
022000     STOP RUN.                                                    BCI03   
