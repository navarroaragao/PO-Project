000100 IDENTIFICATION DIVISION.                                         BCI02   
000200 PROGRAM-ID.    BCI02.                                            BCI02   
000300 AUTHOR.        ROGERIO-MACHADO.                                  BCI02   
000400 INSTALLATION.  BIBLIOTECA ELDORADO.                              BCI02   
000500 DATE-WRITTEN.  09FEB1989.                                        BCI02   
000600 DATE-COMPILED.                                                   BCI02   
000700 SECURITY.      USO INTERNO - SETOR DE CIRCULACAO.                BCI02   
000800******************************************************************BCI02   
000900*                                                                *BCI02   
001000*   BCI02  -  PROCESSAMENTO DE DEVOLUCOES DE EMPRESTIMO         * BCI02   
001100*                                                                *BCI02   
001200*   Le o arquivo de transacoes de devolucao (DEVTXN), localiza  * BCI02   
001300*   a requisicao aberta correspondente em REQLOG, verifica      * BCI02   
001400*   atraso e calcula multa, reclassifica o comportamento do     * BCI02   
001500*   usuario, verifica suspensao por saldo devedor e, se a obra  * BCI02   
001600*   passou de zero para uma ou mais copias disponiveis, avisa   * BCI02   
001700*   os usuarios com interesse registrado (WKINT) por meio de    * BCI02   
001800*   notificacao do tipo AVAILABILITY.                           * BCI02   
001900*                                                                *BCI02   
002000******************************************************************BCI02   
002100*   H I S T O R I C O   D E   A L T E R A C O E S               * BCI02   
002200*                                                                *BCI02   
002300*   DATA       PROG.  CHAMADO   DESCRICAO                       * BCI02   
002400*   --------   -----  --------  ------------------------------  * BCI02   
002500*   09FEB1989  RFM    CH-0014   Versao inicial do lote de       * BCI02   
002600*                               devolucao.                      * BCI02   
002700*   14MAR1989  RFM    CH-0017   Aviso de disponibilidade p/      *BCI02   
002800*                               usuarios com interesse na obra.  *BCI02   
002900*   15MAY1991  RFM    CH-0033   Maquina de estados do            *BCI02   
003000*                               comportamento - regra de         *BCI02   
003100*                               recuperacao do usuario FALTOSO.  *BCI02   
003200*   30DEC1998  RFM    CH-0058   Revisao Y2K - dia simulado e     *BCI02   
003300*                               inteiro de lote, nada a mudar.   *BCI02   
003400*   17JUL2002  JCS    CH-0075   Multa em COMP-3, conforme padrao *BCI02   
003500*                               de conferencia adotado p/ saldos.*BCI02   
003600*   25SEP2006  JCS    CH-0081   Modo verboso (UPSI-0) p/ exibir  *BCI02   
003700*                               fechamento do lote no console.   *BCI02   
003800*   18MAY2009  JCS    CH-0098   Retirado o switch UPSI-0 - nunca *BCI02   
003900*                               era ligado em producao e o       *BCI02   
004000*                               fechamento deixava de imprimir.  *BCI02   
004100*                               Totais saem sempre, incondicio-  *BCI02   
004200*                               nalmente, ao fim do lote.        *BCI02   
004300*   18MAY2009  JCS    CH-0098   ASSIGN dos arquivos voltado p/   *BCI02   
004400*                               o padrao DISK/PRINTER do setor - *BCI02   
004500*                               nome do arquivo fica so no VALUE *BCI02   
004600*                               OF FILE-ID, como nos demais      *BCI02   
004700*                               programas do setor.              *BCI02   
004800*   02JUN2009  JCS    CH-0103   P00-ABERTURA nao abria REQLOG -  *BCI02   
004900*                               faltava o OPEN EXTEND e a rotina *BCI02   
005000*                               de primeira carga (FS = 35), de- *BCI02   
005100*                               tectado porque P21 fechava um    *BCI02   
005200*                               arquivo nunca aberto.  Corrigido *BCI02   
005300*                               conforme o mesmo padrao de BCI01.*BCI02   
005400******************************************************************BCI02   
005500                                                                  BCI02   
005600 ENVIRONMENT DIVISION.                                            BCI02   
005700*----------------------------------------------------------------*BCI02   
005800*    Este programa roda em lote, sem console de operador; nao    *BCI02   
005900*    ha SPECIAL-NAMES a declarar (ver historico CH-0098 acima -  *BCI02   
006000*    o switch de modo verboso foi removido).                     *BCI02   
006100*----------------------------------------------------------------*BCI02   
006200 INPUT-OUTPUT SECTION.                                            BCI02   
006300 FILE-CONTROL.                                                    BCI02   
006400*----------------------------------------------------------------*BCI02   
006500*    USRMST - cadastro de usuarios, acesso aleatorio por         *BCI02   
006600*    WS-USER-REL.  Aberto I-O - a devolucao rebaixa multa,       *BCI02   
006700*    comportamento e contagem de emprestimos em aberto.          *BCI02   
006800*----------------------------------------------------------------*BCI02   
006900     SELECT USRMST  ASSIGN TO DISK                                BCI02   
007000            ORGANIZATION IS RELATIVE                              BCI02   
007100            ACCESS MODE IS DYNAMIC                                BCI02   
007200            RELATIVE KEY IS WS-USER-REL                           BCI02   
007300            FILE STATUS IS FS-USR.                                BCI02   
007400                                                                  BCI02   
007500*----------------------------------------------------------------*BCI02   
007600*    OBRMST - acervo, acesso aleatorio por WS-WORK-REL.  Tambem  *BCI02   
007700*    I-O - a devolucao devolve um exemplar disponivel.           *BCI02   
007800*----------------------------------------------------------------*BCI02   
007900     SELECT OBRMST  ASSIGN TO DISK                                BCI02   
008000            ORGANIZATION IS RELATIVE                              BCI02   
008100            ACCESS MODE IS DYNAMIC                                BCI02   
008200            RELATIVE KEY IS WS-WORK-REL                           BCI02   
008300            FILE STATUS IS FS-OBR.                                BCI02   
008400                                                                  BCI02   
008500*----------------------------------------------------------------*BCI02   
008600*    REQLOG - log de requisicoes.  Aberto EXTEND no P00, como em *BCI02   
008700*    BCI01 - P21 troca p/ I-O so durante a varredura, p/ gravar  *BCI02   
008800*    a data de devolucao de volta no mesmo registro.             *BCI02   
008900*----------------------------------------------------------------*BCI02   
009000     SELECT REQLOG  ASSIGN TO DISK                                BCI02   
009100            ORGANIZATION IS LINE SEQUENTIAL                       BCI02   
009200            FILE STATUS IS FS-REQ.                                BCI02   
009300                                                                  BCI02   
009400*----------------------------------------------------------------*BCI02   
009500*    DEVTXN - transacoes de devolucao do dia, trazidas do        *BCI02   
009600*    balcao de atendimento.                                      *BCI02   
009700*----------------------------------------------------------------*BCI02   
009800     SELECT DEVTXN  ASSIGN TO DISK                                BCI02   
009900            ORGANIZATION IS LINE SEQUENTIAL                       BCI02   
010000            FILE STATUS IS FS-DEV.                                BCI02   
010100                                                                  BCI02   
010200*----------------------------------------------------------------*BCI02   
010300*    NOTLOG - fila de notificacoes, aberta em EXTEND; este       *BCI02   
010400*    programa grava notificacoes de tipo AVAILABILITY.           *BCI02   
010500*----------------------------------------------------------------*BCI02   
010600     SELECT NOTLOG  ASSIGN TO DISK                                BCI02   
010700            ORGANIZATION IS LINE SEQUENTIAL                       BCI02   
010800            FILE STATUS IS FS-NOT.                                BCI02   
010900                                                                  BCI02   
011000*----------------------------------------------------------------*BCI02   
011100*    WKINT - interesses registrados por usuario em obra sem      *BCI02   
011200*    exemplar disponivel; varrido em P70 quando a obra libera.   *BCI02   
011300*----------------------------------------------------------------*BCI02   
011400     SELECT WKINT   ASSIGN TO DISK                                BCI02   
011500            ORGANIZATION IS LINE SEQUENTIAL                       BCI02   
011600            FILE STATUS IS FS-INT.                                BCI02   
011700                                                                  BCI02   
011800 DATA DIVISION.                                                   BCI02   
011900 FILE SECTION.                                                    BCI02   
012000*----------------------------------------------------------------*BCI02   
012100*    USRREC - comum a BCI01, BCI02 e BCI03.                      *BCI02   
012200*----------------------------------------------------------------*BCI02   
012300 FD  USRMST                                                       BCI02   
012400     LABEL RECORD IS STANDARD                                     BCI02   
012500     VALUE OF FILE-ID IS "USR.DAT".                               BCI02   
012600*    Ver USRREC p/ os 88-levels de status e comportamento.      * BCI02   
012700 COPY USRREC.                                                     BCI02   
012800                                                                  BCI02   
012900*----------------------------------------------------------------*BCI02   
013000*    WRKREC - comum a BCI01, BCI02 e BCI04.                      *BCI02   
013100*----------------------------------------------------------------*BCI02   
013200 FD  OBRMST                                                       BCI02   
013300     LABEL RECORD IS STANDARD                                     BCI02   
013400     VALUE OF FILE-ID IS "OBR.DAT".                               BCI02   
013500*    Ver WRKREC p/ WORK-AVAIL-COPIES e WORK-TOTAL-COPIES.       * BCI02   
013600 COPY WRKREC.                                                     BCI02   
013700                                                                  BCI02   
013800*----------------------------------------------------------------*BCI02   
013900*    REQREC - comum a BCI01 e BCI02.  Este programa rebaixa      *BCI02   
014000*    REQ-DEVOLUTION-DATE, fechando a requisicao.                * BCI02   
014100*----------------------------------------------------------------*BCI02   
014200 FD  REQLOG                                                       BCI02   
014300     LABEL RECORD IS STANDARD                                     BCI02   
014400     VALUE OF FILE-ID IS "REQ.DAT".                               BCI02   
014500 COPY REQREC.                                                     BCI02   
014600                                                                  BCI02   
014700*----------------------------------------------------------------*BCI02   
014800*    REG-DEVOLUCAO - transacao de entrada, layout proprio deste  *BCI02   
014900*    programa.                                                   *BCI02   
015000*----------------------------------------------------------------*BCI02   
015100 FD  DEVTXN                                                       BCI02   
015200     LABEL RECORD IS STANDARD                                     BCI02   
015300     VALUE OF FILE-ID IS "DEV.DAT".                               BCI02   
015400*    Um registro por devolucao vinda do balcao.                *  BCI02   
015500 01  REG-DEVOLUCAO.                                               BCI02   
015600*        DEV-USER-ID/DEV-WORK-ID identificam o par usuario/obra * BCI02   
015700*        cuja requisicao aberta sera localizada em P21.         * BCI02   
015800     03  DEV-USER-ID               PIC 9(05).                     BCI02   
015900     03  DEV-WORK-ID               PIC 9(05).                     BCI02   
016000*        DEV-DIA-ATUAL - dia de lote simulado (ver REQREC).     * BCI02   
016100     03  DEV-DIA-ATUAL             PIC 9(05).                     BCI02   
016200     03  FILLER                    PIC X(10).                     BCI02   
016300                                                                  BCI02   
016400*----------------------------------------------------------------*BCI02   
016500*    NOTREC - comum a BCI01 e BCI02.                             *BCI02   
016600*----------------------------------------------------------------*BCI02   
016700 FD  NOTLOG                                                       BCI02   
016800     LABEL RECORD IS STANDARD                                     BCI02   
016900     VALUE OF FILE-ID IS "NOT.DAT".                               BCI02   
017000 COPY NOTREC.                                                     BCI02   
017100                                                                  BCI02   
017200*----------------------------------------------------------------*BCI02   
017300*    INTREC - um registro por interesse de usuario numa obra     *BCI02   
017400*    sem exemplar disponivel no momento do pedido negado.        *BCI02   
017500*----------------------------------------------------------------*BCI02   
017600*    Ver INTREC - grava o par usuario/obra do interesse.        * BCI02   
017700 FD  WKINT                                                        BCI02   
017800     LABEL RECORD IS STANDARD                                     BCI02   
017900     VALUE OF FILE-ID IS "INT.DAT".                               BCI02   
018000 COPY INTREC.                                                     BCI02   
018100                                                                  BCI02   
018200******************************************************************BCI02   
018300 WORKING-STORAGE SECTION.                                         BCI02   
018400                                                                  BCI02   
018500*----------------------------------------------------------------*BCI02   
018600*    Campos de status dos seis arquivos do programa.             *BCI02   
018700*----------------------------------------------------------------*BCI02   
018800*    "00" = ok; "23" invalid key tratado nos READ de P20.    *    BCI02   
018900 77  FS-USR                   PIC XX.                             BCI02   
019000 77  FS-OBR                   PIC XX.                             BCI02   
019100 77  FS-REQ                   PIC XX.                             BCI02   
019200 77  FS-DEV                   PIC XX.                             BCI02   
019300 77  FS-NOT                   PIC XX.                             BCI02   
019400 77  FS-INT                   PIC XX.                             BCI02   
019500                                                                  BCI02   
019600*----------------------------------------------------------------*BCI02   
019700*    Chaves relativas de USRMST/OBRMST.                          *BCI02   
019800*----------------------------------------------------------------*BCI02   
019900*    Mesmas chaves relativas usadas em BCI01.                   * BCI02   
020000 77  WS-USER-REL              PIC 9(05)  COMP.                    BCI02   
020100 77  WS-WORK-REL              PIC 9(05)  COMP.                    BCI02   
020200*    WS-WORK-REL-ALT - vista alfanumerica da chave da obra,      *BCI02   
020300*    usada quando a chave precisa ir p/ campo de mensagem.       *BCI02   
020400 77  WS-WORK-REL-ALT REDEFINES WS-WORK-REL                        BCI02   
020500                             PIC 9(05).                           BCI02   
020600                                                                  BCI02   
020700*----------------------------------------------------------------*BCI02   
020800*    Chaves de fim-de-arquivo dos tres arquivos sequenciais      *BCI02   
020900*    lidos neste programa.                                       *BCI02   
021000*----------------------------------------------------------------*BCI02   
021100 77  WS-EOF-DEV               PIC X VALUE "N".                    BCI02   
021200     88  FIM-DEVTXN           VALUE "S".                          BCI02   
021300 77  WS-EOF-REQ               PIC X VALUE "N".                    BCI02   
021400     88  FIM-REQLOG           VALUE "S".                          BCI02   
021500 77  WS-EOF-INT               PIC X VALUE "N".                    BCI02   
021600     88  FIM-WKINT            VALUE "S".                          BCI02   
021700                                                                  BCI02   
021800*----------------------------------------------------------------*BCI02   
021900*    Indicadores de uma passada de P20 - todos reiniciados no    *BCI02   
022000*    topo de cada transacao.                                     *BCI02   
022100*----------------------------------------------------------------*BCI02   
022200*    ACHOU-PEDIDO liga quando P21 localiza a requisicao aberta.*  BCI02   
022300 77  WS-PEDIDO-ACHADO         PIC X VALUE "N".                    BCI02   
022400     88  ACHOU-PEDIDO         VALUE "S".                          BCI02   
022500 77  WS-DEV-REJEITADA         PIC X VALUE "N".                    BCI02   
022600     88  DEV-REJEITADA        VALUE "S".                          BCI02   
022700*    DEVOLUCAO-ATRASADA liga quando o dia de devolucao passou  *  BCI02   
022800*    do limite gravado na requisicao.                           * BCI02   
022900 77  WS-ATRASO                PIC X VALUE "N".                    BCI02   
023000     88  DEVOLUCAO-ATRASADA   VALUE "S".                          BCI02   
023100*    Dias de atraso - so positivo quando DEVOLUCAO-ATRASADA.    * BCI02   
023200 77  WS-DIAS-ATRASO           PIC 9(05)  COMP VALUE ZERO.         BCI02   
023300*    WS-AVAIL-ANTES guarda o no. de copias disponiveis antes     *BCI02   
023400*    do ADD 1 desta devolucao, p/ detectar a transicao de zero   *BCI02   
023500*    para uma ou mais copias (ver WS-DISPONIBILIZOU).            *BCI02   
023600 77  WS-AVAIL-ANTES           PIC 9(03)  COMP VALUE ZERO.         BCI02   
023700*    OBRA-DISPONIBILIZOU dispara o P70 abaixo.                  * BCI02   
023800 77  WS-DISPONIBILIZOU        PIC X VALUE "N".                    BCI02   
023900     88  OBRA-DISPONIBILIZOU  VALUE "S".                          BCI02   
024000                                                                  BCI02   
024100*----------------------------------------------------------------*BCI02   
024200*    Multa do dia - COMP-3, conforme padrao de conferencia de    *BCI02   
024300*    saldos adotado em CH-0075.                                  *BCI02   
024400*----------------------------------------------------------------*BCI02   
024500*    COMP-3 aqui, nao DISPLAY, seguindo CH-0075 - valores de    * BCI02   
024600*    multa sao conferidos contra o extrato financeiro do setor. * BCI02   
024700 77  WS-VALOR-MULTA           PIC 9(07)V99 COMP-3 VALUE ZERO.     BCI02   
024800*    WS-VALOR-MULTA-CTVOS redefine a multa do dia em centavos,   *BCI02   
024900*    usada apenas na conferencia do total do lote.               *BCI02   
025000 77  WS-VALOR-MULTA-CTVOS REDEFINES WS-VALOR-MULTA                BCI02   
025100                             PIC 9(09) COMP-3.                    BCI02   
025200                                                                  BCI02   
025300*----------------------------------------------------------------*BCI02   
025400*    Totais de controle do lote.                                 *BCI02   
025500*----------------------------------------------------------------*BCI02   
025600*    Grupo de totais do lote, zerado so na carga do programa.  *  BCI02   
025700 01  WS-TOTAIS-LOTE.                                              BCI02   
025800     03  WS-TOT-DEVOLUCOES    PIC 9(05)  COMP VALUE ZERO.         BCI02   
025900     03  WS-TOT-DEV-ATRASO    PIC 9(05)  COMP VALUE ZERO.         BCI02   
026000*        WS-TOT-LOTE-PACKED redefine os dois contadores acima   * BCI02   
026100*        em uma unica area, usada na impressao de fechamento.   * BCI02   
026200     03  WS-TOT-LOTE-PACKED REDEFINES WS-TOTAIS-LOTE              BCI02   
026300                             PIC 9(10).                           BCI02   
026400*        Soma das multas do lote - sai no FECHAMENTO so no       *BCI02   
026500*        DISPLAY de auditoria, nao faz parte de LINHA-FECHAMENTO.*BCI02   
026600     03  WS-TOT-MULTAS        PIC 9(09)V99 COMP-3 VALUE ZERO.     BCI02   
026700     03  FILLER               PIC X(05).                          BCI02   
026800                                                                  BCI02   
026900*----------------------------------------------------------------*BCI02   
027000*    Linha de fechamento exibida no console ao fim do lote - ver *BCI02   
027100*    historico CH-0098: agora sempre exibida, sem switch.        *BCI02   
027200*----------------------------------------------------------------*BCI02   
027300*    Linha unica de exibicao - totais de multas saem em         * BCI02   
027400*    DISPLAY separado no mesmo P99, nao nesta linha fixa.       * BCI02   
027500 01  LINHA-FECHAMENTO.                                            BCI02   
027600     02  F1  PIC X(20) VALUE "BCI02 - FECHAMENTO: ".              BCI02   
027700     02  FECHA-DEVOLUCOES PIC ZZZZ9.                              BCI02   
027800     02  F2  PIC X(13) VALUE " DEVOLUCOES, ".                     BCI02   
027900     02  FECHA-ATRASADAS  PIC ZZZZ9.                              BCI02   
028000     02  F3  PIC X(11) VALUE " ATRASADAS".                        BCI02   
028100     02  FILLER           PIC X(10).                              BCI02   
028200                                                                  BCI02   
028300******************************************************************BCI02   
028400 PROCEDURE DIVISION.                                              BCI02   
028500                                                                  BCI02   
028600*----------------------------------------------------------------*BCI02   
028700*    ABERTURA DO LOTE.  USRMST/OBRMST sao abertos I-O - a        *BCI02   
028800*    devolucao altera o mestre de usuario e o mestre de obra.    *BCI02   
028900*    REQLOG e NOTLOG abrem em EXTEND, com a mesma rotina de      *BCI02   
029000*    primeira carga usada em BCI01 - P21 troca REQLOG p/ I-O     *BCI02   
029100*    so durante a varredura da requisicao a fechar.              *BCI02   
029200*----------------------------------------------------------------*BCI02   
029300 P00-ABERTURA.                                                    BCI02   
029400*    OBRMST e aberto so em P21/P70, quando preciso - aqui ja     *BCI02   
029500*    abre USRMST e OBRMST, que sao lidos/gravados em toda        *BCI02   
029600*    transacao aceita.                                           *BCI02   
029700     OPEN I-O    USRMST.                                          BCI02   
029800     OPEN I-O    OBRMST.                                          BCI02   
029900     OPEN INPUT  DEVTXN.                                          BCI02   
030000*    REQLOG recebe o fechamento das requisicoes liquidadas      * BCI02   
030100*    nesta devolucao - mesma rotina de primeira carga de BCI01.  *BCI02   
030200     OPEN EXTEND REQLOG.                                          BCI02   
030300*    FS = 35 e "arquivo nao encontrado" - primeira carga do     * BCI02   
030400*    sistema, REQLOG ainda nao existe em disco.                 * BCI02   
030500     IF FS-REQ = "35"                                             BCI02   
030600         OPEN OUTPUT REQLOG                                       BCI02   
030700         CLOSE REQLOG                                             BCI02   
030800         OPEN EXTEND REQLOG.                                      BCI02   
030900*    Mesma rotina de criacao para a fila de notificacoes.       * BCI02   
031000     OPEN EXTEND NOTLOG.                                          BCI02   
031100     IF FS-NOT = "35"                                             BCI02   
031200         OPEN OUTPUT NOTLOG                                       BCI02   
031300         CLOSE NOTLOG                                             BCI02   
031400         OPEN EXTEND NOTLOG.                                      BCI02   
031500*    Carga inicial e laco principal do lote.                    * BCI02   
031600     PERFORM P10-LER-DEVOLUCAO.                                   BCI02   
031700     PERFORM P20-PROCESSA-DEVOLUCAO UNTIL FIM-DEVTXN.             BCI02   
031800     GO TO P99-FECHAMENTO.                                        BCI02   
031900                                                                  BCI02   
032000*----------------------------------------------------------------*BCI02   
032100*    LEITURA DE UMA TRANSACAO DE DEVOLUCAO.                      *BCI02   
032200*----------------------------------------------------------------*BCI02   
032300*    Uma leitura por chamada - chamado do P00 e do P20.         * BCI02   
032400 P10-LER-DEVOLUCAO.                                               BCI02   
032500     READ DEVTXN                                                  BCI02   
032600         AT END                                                   BCI02   
032700             MOVE "S" TO WS-EOF-DEV.                              BCI02   
032800                                                                  BCI02   
032900*----------------------------------------------------------------*BCI02   
033000*    LOCALIZA USUARIO, OBRA E REQUISICAO ABERTA; SE TUDO BATE,   *BCI02   
033100*    PROCESSA ATRASO, MULTA, COMPORTAMENTO, SUSPENSAO E AVISO    *BCI02   
033200*    DE DISPONIBILIDADE.  TRANSACAO SEM CADASTRO CORRESPONDENTE  *BCI02   
033300*    E REJEITADA, SEM ENTRAR NOS TOTAIS DE CONTROLE.             *BCI02   
033400*----------------------------------------------------------------*BCI02   
033500 P20-PROCESSA-DEVOLUCAO.                                          BCI02   
033600*    Zera o indicador de rejeicao antes de testar esta          * BCI02   
033700*    transacao.                                                 * BCI02   
033800     MOVE "N" TO WS-DEV-REJEITADA.                                BCI02   
033900*    Mesmo padrao de busca de USRMST/OBRMST usado em BCI01.      *BCI02   
034000     MOVE DEV-USER-ID TO WS-USER-REL.                             BCI02   
034100*    So busca a obra se o usuario foi encontrado.               * BCI02   
034200     READ USRMST INVALID KEY                                      BCI02   
034300         MOVE "S" TO WS-DEV-REJEITADA.                            BCI02   
034400     IF NOT DEV-REJEITADA                                         BCI02   
034500         MOVE DEV-WORK-ID TO WS-WORK-REL                          BCI02   
034600         READ OBRMST INVALID KEY                                  BCI02   
034700             MOVE "S" TO WS-DEV-REJEITADA.                        BCI02   
034800*    So procura a requisicao se usuario e obra existem.          *BCI02   
034900     IF NOT DEV-REJEITADA                                         BCI02   
035000         PERFORM P21-LOCALIZA-PEDIDO THRU P21-LOCALIZA-PEDIDO-EXITBCI02   
035100         IF NOT ACHOU-PEDIDO                                      BCI02   
035200             MOVE "S" TO WS-DEV-REJEITADA.                        BCI02   
035300*    A partir daqui a devolucao esta confirmada - atualiza       *BCI02   
035400*    acervo, usuario e gera aviso de disponibilidade se for o    *BCI02   
035500*    caso.                                                       *BCI02   
035600     IF NOT DEV-REJEITADA                                         BCI02   
035700         PERFORM P30-VERIFICA-ATRASO                              BCI02   
035800         MOVE WORK-AVAIL-COPIES TO WS-AVAIL-ANTES                 BCI02   
035900*        Devolve o exemplar ao acervo e fecha o emprestimo do   * BCI02   
036000*        usuario antes de classificar comportamento/suspensao.  * BCI02   
036100         ADD 1 TO WORK-AVAIL-COPIES                               BCI02   
036200         SUBTRACT 1 FROM USER-CURRENT-REQUESTS                    BCI02   
036300         MOVE "N" TO WS-DISPONIBILIZOU                            BCI02   
036400*        Transicao de zero p/ uma ou mais copias disponiveis -   *BCI02   
036500*        dispara o aviso aos usuarios interessados em P70.       *BCI02   
036600         IF WS-AVAIL-ANTES = ZERO                                 BCI02   
036700             MOVE "S" TO WS-DISPONIBILIZOU                        BCI02   
036800         END-IF                                                   BCI02   
036900         MOVE WS-WORK-REL TO WORK-ID                              BCI02   
037000         REWRITE REG-OBRA                                         BCI02   
037100         PERFORM P40-CALCULA-MULTA                                BCI02   
037200         PERFORM P50-CLASSIFICA-COMPORTAMENTO                     BCI02   
037300         PERFORM P60-VERIFICA-SUSPENSAO                           BCI02   
037400*        Grava o mestre de usuario ja com multa, comportamento  * BCI02   
037500*        e status atualizados pelos tres paragrafos acima.      * BCI02   
037600         MOVE WS-USER-REL TO USER-ID                              BCI02   
037700         REWRITE REG-USUARIO                                      BCI02   
037800         IF OBRA-DISPONIBILIZOU                                   BCI02   
037900             PERFORM P70-NOTIFICA-DISPONIBILIDADE                 BCI02   
038000                THRU P70-NOTIFICA-DISPONIBILIDADE-EXIT            BCI02   
038100         END-IF                                                   BCI02   
038200*        Totais de controle - conferidos contra o numero de    *  BCI02   
038300*        transacoes lidas em DEVTXN.                            * BCI02   
038400         ADD 1 TO WS-TOT-DEVOLUCOES                               BCI02   
038500         IF DEVOLUCAO-ATRASADA                                    BCI02   
038600             ADD 1 TO WS-TOT-DEV-ATRASO                           BCI02   
038700         END-IF                                                   BCI02   
038800     END-IF.                                                      BCI02   
038900*    Le a proxima transacao antes de voltar ao laco do P00.     * BCI02   
039000     PERFORM P10-LER-DEVOLUCAO.                                   BCI02   
039100                                                                  BCI02   
039200*----------------------------------------------------------------*BCI02   
039300*    LOCALIZA EM REQLOG A REQUISICAO ABERTA (REQ-EM-ABERTO =     *BCI02   
039400*    ZERO) PARA O PAR USUARIO/OBRA DA TRANSACAO DE DEVOLUCAO.    *BCI02   
039500*    SE ENCONTRADA, ATUALIZA A DATA DE DEVOLUCAO NO PROPRIO      *BCI02   
039600*    REGISTRO (REWRITE DO REGISTRO MAIS RECENTEMENTE LIDO).      *BCI02   
039700*----------------------------------------------------------------*BCI02   
039800 P21-LOCALIZA-PEDIDO.                                             BCI02   
039900     MOVE "N" TO WS-PEDIDO-ACHADO.                                BCI02   
040000*    Troca para I-O so durante a varredura - REQLOG fica em      *BCI02   
040100*    EXTEND no restante do programa, como em BCI01.              *BCI02   
040200     CLOSE REQLOG.                                                BCI02   
040300     OPEN I-O REQLOG.                                             BCI02   
040400     MOVE "N" TO WS-EOF-REQ.                                      BCI02   
040500*    Varredura sequencial, mesma tecnica usada em BCI01/P29.    * BCI02   
040600 P21-LER-REQLOG.                                                  BCI02   
040700     READ REQLOG                                                  BCI02   
040800         AT END                                                   BCI02   
040900             MOVE "S" TO WS-EOF-REQ                               BCI02   
041000             GO TO P21-LOCALIZA-PEDIDO-EXIT.                      BCI02   
041100*    Casamento de usuario, obra e requisicao ainda em aberto.    *BCI02   
041200     IF REQ-USER-ID = DEV-USER-ID                                 BCI02   
041300        AND REQ-WORK-ID = DEV-WORK-ID                             BCI02   
041400        AND REQ-EM-ABERTO = ZERO                                  BCI02   
041500             MOVE DEV-DIA-ATUAL TO REQ-DEVOLUTION-DATE            BCI02   
041600             REWRITE REG-REQUISICAO                               BCI02   
041700             MOVE "S" TO WS-PEDIDO-ACHADO                         BCI02   
041800             GO TO P21-LOCALIZA-PEDIDO-EXIT.                      BCI02   
041900*    Nao bateu - continua varrendo o arquivo.                   * BCI02   
042000     GO TO P21-LER-REQLOG.                                        BCI02   
042100*    Devolve REQLOG a EXTEND - o resto do programa so grava.    * BCI02   
042200 P21-LOCALIZA-PEDIDO-EXIT.                                        BCI02   
042300     CLOSE REQLOG.                                                BCI02   
042400     OPEN EXTEND REQLOG.                                          BCI02   
042500                                                                  BCI02   
042600*----------------------------------------------------------------*BCI02   
042700*    ATRASO - COMPARA O DIA DE DEVOLUCAO COM O LIMITE GRAVADO NA *BCI02   
042800*    REQUISICAO NO MOMENTO DO EMPRESTIMO (VER BCI01, P40).       *BCI02   
042900*----------------------------------------------------------------*BCI02   
043000*    REQ-REQUEST-LIMIT foi gravado por BCI01 no momento do      * BCI02   
043100*    emprestimo - nao recalculado aqui.                         * BCI02   
043200 P30-VERIFICA-ATRASO.                                             BCI02   
043300     MOVE "N" TO WS-ATRASO.                                       BCI02   
043400     MOVE ZERO TO WS-DIAS-ATRASO.                                 BCI02   
043500*    Compara a data corrente da transacao com o limite        *   BCI02   
043600*    gravado na requisicao - nao ha calendario, so dias        *  BCI02   
043700*    sequenciais simulados.                                     * BCI02   
043800     IF DEV-DIA-ATUAL > REQ-REQUEST-LIMIT                         BCI02   
043900         MOVE "S" TO WS-ATRASO                                    BCI02   
044000         COMPUTE WS-DIAS-ATRASO =                                 BCI02   
044100                 DEV-DIA-ATUAL - REQ-REQUEST-LIMIT.               BCI02   
044200                                                                  BCI02   
044300*----------------------------------------------------------------*BCI02   
044400*    MULTA - 5,00 POR DIA DE ATRASO, SOMADA AO SALDO DEVEDOR DO  *BCI02   
044500*    USUARIO (USER-FINES) E AO TOTAL DE MULTAS DO LOTE.          *BCI02   
044600*----------------------------------------------------------------*BCI02   
044700*    Tabela de multa e fixa - 5,00 por dia, sem faixa por tipo  * BCI02   
044800*    de obra ou por comportamento do usuario.                   * BCI02   
044900 P40-CALCULA-MULTA.                                               BCI02   
045000*    Zera a multa do dia antes de calcular - evita herdar      *  BCI02   
045100*    valor de uma transacao anterior.                           * BCI02   
045200     MOVE ZERO TO WS-VALOR-MULTA.                                 BCI02   
045300     IF DEVOLUCAO-ATRASADA                                        BCI02   
045400         COMPUTE WS-VALOR-MULTA ROUNDED =                         BCI02   
045500                 WS-DIAS-ATRASO * 5.00                            BCI02   
045600         ADD WS-VALOR-MULTA TO USER-FINES                         BCI02   
045700         ADD WS-VALOR-MULTA TO WS-TOT-MULTAS.                     BCI02   
045800                                                                  BCI02   
045900*----------------------------------------------------------------*BCI02   
046000*    MAQUINA DE ESTADOS DO COMPORTAMENTO - ATUALIZA OS           *BCI02   
046100*    CONTADORES DE DEVOLUCOES CONSECUTIVAS E RECLASSIFICA O      *BCI02   
046200*    COMPORTAMENTO DO USUARIO NA ORDEM DE PRECEDENCIA ABAIXO.    *BCI02   
046300*    (CH-0033 - regra de recuperacao do FALTOSO.)                *BCI02   
046400*----------------------------------------------------------------*BCI02   
046500 P50-CLASSIFICA-COMPORTAMENTO.                                    BCI02   
046600*    So um dos dois contadores sobe por devolucao - o outro     * BCI02   
046700*    zera, mantendo a sequencia corrente.                       * BCI02   
046800     IF DEVOLUCAO-ATRASADA                                        BCI02   
046900         ADD 1 TO USER-CONSEC-LATE                                BCI02   
047000         MOVE ZERO TO USER-CONSEC-ONTIME                          BCI02   
047100     ELSE                                                         BCI02   
047200         ADD 1 TO USER-CONSEC-ONTIME                              BCI02   
047300         MOVE ZERO TO USER-CONSEC-LATE.                           BCI02   
047400*    Ordem de precedencia - a primeira condicao que bater        *BCI02   
047500*    decide, as demais sao ignoradas (EVALUATE TRUE).            *BCI02   
047600     EVALUATE TRUE                                                BCI02   
047700*    5 no prazo seguidas promove a CUMPRIDOR; 3 em atraso       * BCI02   
047800*    seguidas rebaixa a FALTOSO (ver historico CH-0033).        * BCI02   
047900         WHEN USER-CONSEC-ONTIME >= 5                             BCI02   
048000             MOVE "CUMPRIDOR" TO USER-BEHAVIOR                    BCI02   
048100         WHEN USER-CONSEC-LATE >= 3                               BCI02   
048200             MOVE "FALTOSO  " TO USER-BEHAVIOR                    BCI02   
048300         WHEN USER-BEHAVIOR-FALTOSO                               BCI02   
048400              AND USER-CONSEC-ONTIME >= 3                         BCI02   
048500             MOVE "NORMAL   " TO USER-BEHAVIOR                    BCI02   
048600         WHEN USER-BEHAVIOR-CUMPRIDOR                             BCI02   
048700              AND USER-CONSEC-ONTIME = ZERO                       BCI02   
048800             MOVE "NORMAL   " TO USER-BEHAVIOR                    BCI02   
048900         WHEN USER-CONSEC-ONTIME = ZERO                           BCI02   
049000              AND USER-CONSEC-LATE = ZERO                         BCI02   
049100             MOVE "NORMAL   " TO USER-BEHAVIOR                    BCI02   
049200         WHEN OTHER                                               BCI02   
049300             CONTINUE                                             BCI02   
049400     END-EVALUATE.                                                BCI02   
049500                                                                  BCI02   
049600*----------------------------------------------------------------*BCI02   
049700*    SUSPENSAO POR SALDO DEVEDOR - QUALQUER MULTA PENDENTE       *BCI02   
049800*    SUSPENDE O USUARIO (REGRA2 EM BCI01 BLOQUEIA O EMPRESTIMO). *BCI02   
049900*----------------------------------------------------------------*BCI02   
050000*    USER-FINES acumula de P40 a cada devolucao em atraso - so  * BCI02   
050100*    zera quando o usuario paga (fora do escopo deste lote).    * BCI02   
050200 P60-VERIFICA-SUSPENSAO.                                          BCI02   
050300*    A suspensao por multa independe do comportamento - mesmo  *  BCI02   
050400*    um CUMPRIDOR fica SUSPENSO se ficar com saldo devedor.      *BCI02   
050500     IF USER-FINES > ZERO                                         BCI02   
050600         MOVE "SUSPENSO" TO USER-STATUS                           BCI02   
050700     ELSE                                                         BCI02   
050800         MOVE "ACTIVO  " TO USER-STATUS.                          BCI02   
050900                                                                  BCI02   
051000*----------------------------------------------------------------*BCI02   
051100*    A OBRA PASSOU DE ZERO PARA UMA OU MAIS COPIAS DISPONIVEIS - *BCI02   
051200*    AVISA CADA USUARIO COM INTERESSE REGISTRADO (WKINT), NA     *BCI02   
051300*    ORDEM EM QUE O INTERESSE FOI REGISTRADO NO ARQUIVO.         *BCI02   
051400*----------------------------------------------------------------*BCI02   
051500 P70-NOTIFICA-DISPONIBILIDADE.                                    BCI02   
051600*    WKINT e sequencial - varredura completa a cada chamada,     *BCI02   
051700*    sem indice por obra (arquivo pequeno no volume do setor).   *BCI02   
051800*    WKINT e aberto so quando ha mesmo disponibilidade nova -  *  BCI02   
051900*    a maioria das devolucoes nao abre este arquivo.            * BCI02   
052000     OPEN INPUT WKINT.                                            BCI02   
052100     MOVE "N" TO WS-EOF-INT.                                      BCI02   
052200 P70-LER-WKINT.                                                   BCI02   
052300     READ WKINT                                                   BCI02   
052400         AT END                                                   BCI02   
052500             MOVE "S" TO WS-EOF-INT                               BCI02   
052600             GO TO P70-NOTIFICA-DISPONIBILIDADE-EXIT.             BCI02   
052700*    Um aviso por interesse que bate com a obra desta devolucao. *BCI02   
052800*    Mesmo leiaute de notificacao usado em BCI01/P42, so o      * BCI02   
052900*    tipo e o texto mudam.                                      * BCI02   
053000     IF INT-WORK-ID = DEV-WORK-ID                                 BCI02   
053100         MOVE INT-USER-ID     TO NOTIF-USER-ID                    BCI02   
053200         MOVE "AVAILABILITY"  TO NOTIF-TYPE                       BCI02   
053300         MOVE DEV-DIA-ATUAL   TO NOTIF-TIMESTAMP                  BCI02   
053400         MOVE DEV-WORK-ID     TO NOTIF-WORK-ID                    BCI02   
053500         MOVE SPACES          TO NOTIF-MESSAGE                    BCI02   
053600         STRING "DISPONIBILIDADE: " WORK-TITLE                    BCI02   
053700             DELIMITED BY SIZE INTO NOTIF-MESSAGE                 BCI02   
053800         WRITE REG-NOTIFICACAO.                                   BCI02   
053900*    Continua a varredura - pode haver mais de um interessado.  * BCI02   
054000     GO TO P70-LER-WKINT.                                         BCI02   
054100 P70-NOTIFICA-DISPONIBILIDADE-EXIT.                               BCI02   
054200     CLOSE WKINT.                                                 BCI02   
054300                                                                  BCI02   
054400*----------------------------------------------------------------*BCI02   
054500*    FECHAMENTO DO LOTE - IMPRIME TOTAIS NO CONSOLE E FECHA OS   *BCI02   
054600*    ARQUIVOS.  DESDE CH-0098 OS TOTAIS SAEM SEMPRE, SEM SWITCH. *BCI02   
054700*----------------------------------------------------------------*BCI02   
054800*    Move os totais acumulados p/ a linha de exibicao e         * BCI02   
054900*    encerra o lote - ver CH-0098 no historico.                 * BCI02   
055000 P99-FECHAMENTO.                                                  BCI02   
055100     MOVE WS-TOT-DEVOLUCOES  TO FECHA-DEVOLUCOES.                 BCI02   
055200     MOVE WS-TOT-DEV-ATRASO  TO FECHA-ATRASADAS.                  BCI02   
055300     DISPLAY LINHA-FECHAMENTO.                                    BCI02   
055400*    Total de multas do lote, so de auditoria - nao vai p/ a     *BCI02   
055500*    linha de fechamento padrao do console.                      *BCI02   
055600     DISPLAY "BCI02 - TOTAL DE MULTAS DO LOTE: " WS-TOT-MULTAS.   BCI02   
055700*    Fecha todos os arquivos abertos pelo programa e termina.   * BCI02   
055800     CLOSE USRMST OBRMST DEVTXN NOTLOG.                           BCI02   
055900     STOP RUN.                                                    BCI02   
