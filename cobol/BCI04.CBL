000100 IDENTIFICATION DIVISION.                                         BCI04   
000200 PROGRAM-ID.    BCI04.                                            BCI04   
000300 AUTHOR.        ROGERIO-MACHADO.                                  BCI04   
000400 INSTALLATION.  BIBLIOTECA ELDORADO.                              BCI04   
000500 DATE-WRITTEN.  12JUN1993.                                        BCI04   
000600 DATE-COMPILED.                                                   BCI04   
000700 SECURITY.      USO INTERNO - SETOR DE CIRCULACAO.                BCI04   
000800******************************************************************BCI04   
000900*                                                                *BCI04   
001000*   BCI04  -  PESQUISA NO ACERVO                               *  BCI04   
001100*                                                                *BCI04   
001200*   Le um lote de transacoes de pesquisa (PESQTXN), cada uma   *  BCI04   
001300*   informando a estrategia (titulo, categoria, criador ou     *  BCI04   
001400*   tipo de obra) e o termo a procurar, e varre o acervo       *  BCI04   
001500*   (OBRMST) na ordem do arquivo, gravando em BUSREL uma linha *  BCI04   
001600*   para cada obra cujo campo pesquisado contem o termo, sem   *  BCI04   
001700*   distincao de maiusculas/minusculas.                        *  BCI04   
001800*                                                                *BCI04   
001900*   BUSREL e gerado como relatorio, um registro por linha,     *  BCI04   
002000*   para ser impresso ou conferido pelo atendente do acervo -  *  BCI04   
002100*   nao e reaproveitado como entrada de nenhum outro lote       * BCI04   
002200*   deste sistema.                                              * BCI04   
002300*                                                                *BCI04   
002400******************************************************************BCI04   
002500*   H I S T O R I C O   D E   A L T E R A C O E S               * BCI04   
002600*                                                                *BCI04   
002700*   DATA       PROG.  CHAMADO   DESCRICAO                        *BCI04   
002800*   --------   -----  --------  ------------------------------*   BCI04   
002900*   12JUN1993  RFM    CH-0041   Versao inicial - pesquisa por  *  BCI04   
003000*                               titulo e por categoria.        *  BCI04   
003100*   08FEB1994  RFM    CH-0044   Incluidas as estrategias de    *  BCI04   
003200*                               pesquisa por criador e por tipo*  BCI04   
003300*                               de obra (livro/DVD).           *  BCI04   
003400*   30DEC1998  RFM    CH-0058   Revisao Y2K - nenhum campo de  *  BCI04   
003500*                               data de calendario neste lote. *  BCI04   
003600*   17JUL2002  JCS    CH-0075   Padronizados os contadores de  *  BCI04   
003700*                               lote em COMP, conforme demais  *  BCI04   
003800*                               programas do sistema BCI.      *  BCI04   
003900*   25SEP2006  JCS    CH-0091   Acrescido switch UPSI-0 p/     *  BCI04   
004000*                               fechamento verboso em teste.   *  BCI04   
004100*   18MAY2009  JCS    CH-0098   Retirado switch UPSI-0 e CLASS *  BCI04   
004200*                               DIGITOS-VALIDOS - nunca eram   *  BCI04   
004300*                               setados em producao e o        *  BCI04   
004400*                               fechamento do lote nao saia no *  BCI04   
004500*                               console.  Fechamento passa a   *  BCI04   
004600*                               sair sempre, sem condicao.     *  BCI04   
004700*   18MAY2009  JCS    CH-0098   SELECTs passam p/ ASSIGN TO    *  BCI04   
004800*                               DISK/PRINTER conforme a        *  BCI04   
004900*                               convencao corrente da casa -   *  BCI04   
005000*                               BUSREL e saida de relatorio e  *  BCI04   
005100*                               vai para PRINTER; OBRMST e     *  BCI04   
005200*                               PESQTXN vao para DISK.         *  BCI04   
005300******************************************************************BCI04   
005400                                                                  BCI04   
005500 ENVIRONMENT DIVISION.                                            BCI04   
005600*----------------------------------------------------------------*BCI04   
005700*    A CONFIGURATION SECTION deste programa foi eliminada em    * BCI04   
005800*    CH-0098.  O UPSI-0 aqui declarado nunca foi setado por     * BCI04   
005900*    nenhuma JCL ou rotina de abertura de lote - a clausula     * BCI04   
006000*    CLASS DIGITOS-VALIDOS tambem nao era referenciada em       * BCI04   
006100*    nenhum teste do PROCEDURE DIVISION.  Ambas ficam de fora   * BCI04   
006200*    ate que surja necessidade real de configuracao especial.  *  BCI04   
006300*----------------------------------------------------------------*BCI04   
006400 INPUT-OUTPUT SECTION.                                            BCI04   
006500 FILE-CONTROL.                                                    BCI04   
006600*    OBRMST e o acervo completo - lido aqui de ponta a ponta,  *  BCI04   
006700*    uma vez por transacao de pesquisa recebida.                * BCI04   
006800     SELECT OBRMST  ASSIGN TO DISK                                BCI04   
006900            ORGANIZATION IS RELATIVE                              BCI04   
007000            ACCESS MODE IS SEQUENTIAL                             BCI04   
007100            FILE STATUS IS FS-OBR.                                BCI04   
007200                                                                  BCI04   
007300*    PESQTXN traz o lote de pedidos de pesquisa, um por linha, *  BCI04   
007400*    na ordem em que o atendente os digitou no terminal.        * BCI04   
007500     SELECT PESQTXN ASSIGN TO DISK                                BCI04   
007600            ORGANIZATION IS LINE SEQUENTIAL                       BCI04   
007700            FILE STATUS IS FS-PESQ.                               BCI04   
007800                                                                  BCI04   
007900*    BUSREL e saida de relatorio - uma linha formatada por     *  BCI04   
008000*    obra encontrada - por isso fica em ASSIGN TO PRINTER,     *  BCI04   
008100*    conforme a convencao dos relatorios desta casa.            * BCI04   
008200     SELECT BUSREL  ASSIGN TO PRINTER                             BCI04   
008300            ORGANIZATION IS LINE SEQUENTIAL                       BCI04   
008400            FILE STATUS IS FS-BUS.                                BCI04   
008500                                                                  BCI04   
008600 DATA DIVISION.                                                   BCI04   
008700 FILE SECTION.                                                    BCI04   
008800 FD  OBRMST                                                       BCI04   
008900     LABEL RECORD IS STANDARD                                     BCI04   
009000     VALUE OF FILE-ID IS "OBR.DAT".                               BCI04   
009100 COPY WRKREC.                                                     BCI04   
009200                                                                  BCI04   
009300*    REG-PESQUISA - layout de cada transacao de pesquisa.      *  BCI04   
009400*    PESQ-TIPO escolhe a estrategia de busca usada em          *  BCI04   
009500*    P21-VARRE-CATALOGO; PESQ-TERMO-LEN evita varrer lixo de   *  BCI04   
009600*    espaco em branco no INSPECT TALLYING.                      * BCI04   
009700 FD  PESQTXN                                                      BCI04   
009800     LABEL RECORD IS STANDARD                                     BCI04   
009900     VALUE OF FILE-ID IS "PESQ.DAT".                              BCI04   
010000 01  REG-PESQUISA.                                                BCI04   
010100*    PESQ-TIPO e um digito de 1 a 4 - qualquer outro valor    *   BCI04   
010200*    cai no WHEN OTHER de P21 e a transacao nao acha nada.      * BCI04   
010300     03  PESQ-TIPO                 PIC 9(01).                     BCI04   
010400         88  PESQ-TIPO-TITULO        VALUE 1.                     BCI04   
010500         88  PESQ-TIPO-CATEGORIA     VALUE 2.                     BCI04   
010600         88  PESQ-TIPO-CRIADOR       VALUE 3.                     BCI04   
010700         88  PESQ-TIPO-TIPO          VALUE 4.                     BCI04   
010800*    PESQ-TERMO traz o texto digitado pelo atendente, sempre  *   BCI04   
010900*    em caixa livre - a conversao para maiusculas e feita aqui,*  BCI04   
011000*    nao na entrada, pois o terminal de atendimento nao impoe  *  BCI04   
011100*    essa regra.                                                * BCI04   
011200     03  PESQ-TERMO                PIC X(40).                     BCI04   
011300     03  PESQ-TERMO-LEN             PIC 9(02).                    BCI04   
011400     03  FILLER                    PIC X(07).                     BCI04   
011500                                                                  BCI04   
011600*    REG-RESULTADO e a linha impressa de saida - largura fixa  *  BCI04   
011700*    de 146 posicoes, casando com LINHA-RESULTADO mais abaixo. *  BCI04   
011800 FD  BUSREL                                                       BCI04   
011900     LABEL RECORD IS STANDARD                                     BCI04   
012000     VALUE OF FILE-ID IS "BUS.DAT".                               BCI04   
012100 01  REG-RESULTADO                 PIC X(146).                    BCI04   
012200*    146 posicoes casam exatamente com a soma dos campos de    *  BCI04   
012300*    LINHA-RESULTADO declarada mais abaixo neste programa.     *  BCI04   
012400                                                                  BCI04   
012500******************************************************************BCI04   
012600 WORKING-STORAGE SECTION.                                         BCI04   
012700                                                                  BCI04   
012800*    Areas de status de arquivo, conferidas apos cada OPEN,    *  BCI04   
012900*    READ, WRITE e CLOSE, na forma tradicional da casa.         * BCI04   
013000*    FS-OBR, FS-PESQ e FS-BUS guardam o codigo devolvido pelo *   BCI04   
013100*    run-time apos cada operacao de E/S nos tres arquivos.     *  BCI04   
013200 77  FS-OBR                   PIC XX.                             BCI04   
013300 77  FS-PESQ                  PIC XX.                             BCI04   
013400 77  FS-BUS                   PIC XX.                             BCI04   
013500                                                                  BCI04   
013600*    Chaves de fim-de-arquivo: uma para o lote de transacoes   *  BCI04   
013700*    de pesquisa, outra para a varredura do acervo dentro de   *  BCI04   
013800*    cada transacao - o acervo e reaberto a cada pesquisa.      * BCI04   
013900*    As duas chaves de fim-de-arquivo abaixo governam os dois  *  BCI04   
014000*    lacos PERFORM UNTIL deste programa - o do lote externo e  *  BCI04   
014100*    o da varredura do acervo dentro de cada transacao.         * BCI04   
014200 77  WS-EOF-PESQ              PIC X VALUE "N".                    BCI04   
014300     88  FIM-PESQTXN          VALUE "S".                          BCI04   
014400 77  WS-EOF-OBR               PIC X VALUE "N".                    BCI04   
014500     88  FIM-OBRMST           VALUE "S".                          BCI04   
014600                                                                  BCI04   
014700*    WS-CASOU indica se a obra lida bateu com o termo          *  BCI04   
014800*    pesquisado - setada pelas rotinas P22 a P25, conforme a   *  BCI04   
014900*    estrategia escolhida em PESQ-TIPO.                         * BCI04   
015000 77  WS-CASOU                 PIC X VALUE "N".                    BCI04   
015100     88  CASOU-OBRA           VALUE "S".                          BCI04   
015200                                                                  BCI04   
015300*    WS-CONTADOR recebe a contagem de ocorrencias do INSPECT   *  BCI04   
015400*    TALLYING - maior que zero significa que o termo foi       *  BCI04   
015500*    encontrado dentro do campo pesquisado.                     * BCI04   
015600 77  WS-CONTADOR              PIC 9(03)  COMP VALUE ZERO.         BCI04   
015700                                                                  BCI04   
015800*    Areas de trabalho em maiusculas - a pesquisa e sempre     *  BCI04   
015900*    feita sem distincao de caixa, por isso cada campo textual *  BCI04   
016000*    candidato e convertido antes da comparacao.                * BCI04   
016100 77  WS-TITULO-MAIUSC         PIC X(60).                          BCI04   
016200 77  WS-CRIADOR-MAIUSC        PIC X(40).                          BCI04   
016300 77  WS-TERMO-MAIUSC          PIC X(40).                          BCI04   
016400 77  WS-TIPO-DISPLAY          PIC X(04).                          BCI04   
016500*    WS-TIPO-DISPLAY recebe BOOK ou DVD conforme o codigo de   *  BCI04   
016600*    tipo da obra lida, para comparacao textual com o termo.   *  BCI04   
016700                                                                  BCI04   
016800 77  WS-CATEGORIA-DISPLAY     PIC X(21).                          BCI04   
016900*    WS-CATEGORIA-DISPLAY-ALT - vista alternativa usada na     *  BCI04   
017000*    montagem da coluna de categoria na linha de resultado.    *  BCI04   
017100 77  WS-CATEGORIA-DISPLAY-ALT REDEFINES WS-CATEGORIA-DISPLAY      BCI04   
017200                             PIC X(21).                           BCI04   
017300                                                                  BCI04   
017400*    WS-PRECO-OBRA recebe o preco de capa da obra, soh para   *   BCI04   
017500*    compor a coluna de preco da linha impressa de resultado.  *  BCI04   
017600 77  WS-PRECO-OBRA            PIC 9(05)V99 VALUE ZERO.            BCI04   
017700*    WS-PRECO-OBRA-CTVOS redefine o preco da obra em centavos, *  BCI04   
017800*    usado so na conferencia da linha impressa.                *  BCI04   
017900 77  WS-PRECO-OBRA-CTVOS REDEFINES WS-PRECO-OBRA                  BCI04   
018000                             PIC 9(07).                           BCI04   
018100                                                                  BCI04   
018200*    Contadores de fechamento do lote - total de registros do  *  BCI04   
018300*    acervo lidos (acumulado entre todas as transacoes) e      *  BCI04   
018400*    total de obras encontradas no conjunto do lote.            * BCI04   
018500 01  WS-TOTAIS-LOTE.                                              BCI04   
018600*    WS-TOT-LIDAS e WS-TOT-ACHADAS acumulam pelo lote inteiro, *  BCI04   
018700*    somando todas as transacoes de pesquisa processadas, nao  *  BCI04   
018800*    apenas a ultima.                                           * BCI04   
018900     03  WS-TOT-LIDAS         PIC 9(05)  COMP VALUE ZERO.         BCI04   
019000     03  WS-TOT-ACHADAS       PIC 9(05)  COMP VALUE ZERO.         BCI04   
019100*        WS-TOT-LOTE-PACKED redefine os dois contadores acima  *  BCI04   
019200*        em uma unica area, usada na impressao de fechamento.  *  BCI04   
019300     03  WS-TOT-LOTE-PACKED REDEFINES WS-TOTAIS-LOTE              BCI04   
019400                             PIC 9(10).                           BCI04   
019500     03  FILLER               PIC X(05).                          BCI04   
019600                                                                  BCI04   
019700*    Linha de fechamento do lote - exibida no console ao final *  BCI04   
019800*    do processamento, no mesmo padrao dos demais BCI.         *  BCI04   
019900 01  LINHA-FECHAMENTO.                                            BCI04   
020000*    F1, F2 e F3 sao literais de rotulo fixo - nomes curtos     * BCI04   
020100*    de FILLER funcional, no padrao desta casa para linhas      * BCI04   
020200*    de mensagem editadas manualmente.                          * BCI04   
020300     02  F1  PIC X(20) VALUE "BCI04 - FECHAMENTO: ".              BCI04   
020400     02  FECHA-LIDAS     PIC ZZZZ9.                               BCI04   
020500     02  F2  PIC X(09) VALUE " LIDAS,  ".                         BCI04   
020600     02  FECHA-ACHADAS   PIC ZZZZ9.                               BCI04   
020700     02  F3  PIC X(10) VALUE " ACHADAS".                          BCI04   
020800     02  FILLER           PIC X(10).                              BCI04   
020900                                                                  BCI04   
021000*    Linha de resultado - uma por obra encontrada, gravada em  *  BCI04   
021100*    BUSREL exatamente com esta disposicao de colunas.          * BCI04   
021200 01  LINHA-RESULTADO.                                             BCI04   
021300     02  RES-WORK-ID      PIC ZZZZ9.                              BCI04   
021400     02  F1  PIC X(01) VALUE SPACE.                               BCI04   
021500     02  RES-TITULO       PIC X(60).                              BCI04   
021600     02  F2  PIC X(01) VALUE SPACE.                               BCI04   
021700     02  RES-CATEGORIA    PIC X(21).                              BCI04   
021800     02  F3  PIC X(01) VALUE SPACE.                               BCI04   
021900     02  RES-TIPO         PIC X(04).                              BCI04   
022000     02  F4  PIC X(01) VALUE SPACE.                               BCI04   
022100     02  RES-CRIADOR      PIC X(40).                              BCI04   
022200     02  F5  PIC X(01) VALUE SPACE.                               BCI04   
022300*    RES-PRECO usa edicao ZZZZ9.99 para suprimir zeros a      *   BCI04   
022400*    esquerda, no padrao de exibicao monetaria desta casa.     *  BCI04   
022500     02  RES-PRECO        PIC ZZZZ9.99.                           BCI04   
022600     02  FILLER           PIC X(03).                              BCI04   
022700                                                                  BCI04   
022800******************************************************************BCI04   
022900 PROCEDURE DIVISION.                                              BCI04   
023000                                                                  BCI04   
023100*----------------------------------------------------------------*BCI04   
023200*    P00-ABERTURA - abre o lote de pesquisas e o relatorio de  *  BCI04   
023300*    resultados.  OBRMST e aberto e fechado dentro do laco de   * BCI04   
023400*    cada transacao, em P20, e nao aqui.                        * BCI04   
023500*----------------------------------------------------------------*BCI04   
023600 P00-ABERTURA.                                                    BCI04   
023700*    Abre o lote de pesquisas e o relatorio de saida antes de  *  BCI04   
023800*    iniciar o laco principal do programa.                     *  BCI04   
023900     OPEN INPUT  PESQTXN.                                         BCI04   
024000     OPEN OUTPUT BUSREL.                                          BCI04   
024100     PERFORM P10-LER-PESQUISA.                                    BCI04   
024200*    Uma iteracao do laco abaixo processa uma transacao de     *  BCI04   
024300*    pesquisa completa, do OPEN do acervo ao CLOSE.             * BCI04   
024400     PERFORM P20-PROCESSA-PESQUISA UNTIL FIM-PESQTXN.             BCI04   
024500     GO TO P99-FECHAMENTO.                                        BCI04   
024600                                                                  BCI04   
024700*    Leitura sequencial padrao do lote de transacoes de        *  BCI04   
024800*    pesquisa - uma linha lida por chamada.                     * BCI04   
024900 P10-LER-PESQUISA.                                                BCI04   
025000*    Nenhum tratamento especial de erro de leitura - FILE       * BCI04   
025100*    STATUS fica disponivel em FS-PESQ para diagnostico manual.*  BCI04   
025200     READ PESQTXN                                                 BCI04   
025300         AT END                                                   BCI04   
025400             MOVE "S" TO WS-EOF-PESQ.                             BCI04   
025500                                                                  BCI04   
025600*----------------------------------------------------------------*BCI04   
025700*    CADA TRANSACAO REABRE O ACERVO E VARRE DO PRIMEIRO REGISTRO* BCI04   
025800*    ATE O FIM, NA ORDEM DO ARQUIVO, APLICANDO A ESTRATEGIA DE  * BCI04   
025900*    PESQUISA INDICADA EM PESQ-TIPO.  O termo pesquisado e      * BCI04   
026000*    convertido para maiusculas uma unica vez aqui, fora do     * BCI04   
026100*    laco de varredura, para nao repetir o INSPECT a cada obra. * BCI04   
026200*----------------------------------------------------------------*BCI04   
026300 P20-PROCESSA-PESQUISA.                                           BCI04   
026400     OPEN INPUT OBRMST.                                           BCI04   
026500*    O acervo e reaberto do inicio a cada transacao, pois o    *  BCI04   
026600*    acesso e SEQUENTIAL - nao ha posicionamento direto por     * BCI04   
026700*    chave neste arquivo.                                       * BCI04   
026800     MOVE "N" TO WS-EOF-OBR.                                      BCI04   
026900     MOVE SPACES TO WS-TERMO-MAIUSC.                              BCI04   
027000     MOVE PESQ-TERMO TO WS-TERMO-MAIUSC.                          BCI04   
027100*    Conversao para maiusculas feita uma unica vez por          * BCI04   
027200*    transacao, fora do laco de varredura do acervo.            * BCI04   
027300     INSPECT WS-TERMO-MAIUSC CONVERTING                           BCI04   
027400         "abcdefghijklmnopqrstuvwxyz" TO                          BCI04   
027500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            BCI04   
027600     PERFORM P21-VARRE-CATALOGO THRU P21-VARRE-CATALOGO-EXIT.     BCI04   
027700*    Acervo fechado ao final de cada transacao - a proxima     *  BCI04   
027800*    pesquisa, se houver, abre de novo em P20.                  * BCI04   
027900     CLOSE OBRMST.                                                BCI04   
028000     PERFORM P10-LER-PESQUISA.                                    BCI04   
028100                                                                  BCI04   
028200*    Varredura obra-a-obra do acervo - cada registro lido e    *  BCI04   
028300*    testado pela rotina de comparacao correspondente a        *  BCI04   
028400*    estrategia escolhida na transacao corrente.               *  BCI04   
028500 P21-VARRE-CATALOGO.                                              BCI04   
028600     READ OBRMST NEXT RECORD                                      BCI04   
028700         AT END                                                   BCI04   
028800             MOVE "S" TO WS-EOF-OBR                               BCI04   
028900             GO TO P21-VARRE-CATALOGO-EXIT.                       BCI04   
029000     ADD 1 TO WS-TOT-LIDAS.                                       BCI04   
029100*    WS-TOT-LIDAS conta todo registro do acervo varrido, ainda*   BCI04   
029200*    que a obra nao bata com a pesquisa - util para medir o    *  BCI04   
029300*    tamanho do acervo percorrido em cada transacao.           *  BCI04   
029400     MOVE "N" TO WS-CASOU.                                        BCI04   
029500     EVALUATE TRUE                                                BCI04   
029600         WHEN PESQ-TIPO-TITULO                                    BCI04   
029700             PERFORM P22-TESTA-TITULO                             BCI04   
029800         WHEN PESQ-TIPO-CATEGORIA                                 BCI04   
029900             PERFORM P23-TESTA-CATEGORIA                          BCI04   
030000         WHEN PESQ-TIPO-CRIADOR                                   BCI04   
030100             PERFORM P24-TESTA-CRIADOR                            BCI04   
030200         WHEN PESQ-TIPO-TIPO                                      BCI04   
030300             PERFORM P25-TESTA-TIPO                               BCI04   
030400         WHEN OTHER                                               BCI04   
030500             CONTINUE                                             BCI04   
030600     END-EVALUATE.                                                BCI04   
030700     IF CASOU-OBRA                                                BCI04   
030800         PERFORM P30-GRAVA-RESULTADO.                             BCI04   
030900*    Laco de varredura do acervo por GO TO, no estilo          *  BCI04   
031000*    tradicional desta casa - cada obra e lida e testada uma   *  BCI04   
031100*    vez, sem PERFORM UNTIL dentro da propria rotina.           * BCI04   
031200     GO TO P21-VARRE-CATALOGO.                                    BCI04   
031300 P21-VARRE-CATALOGO-EXIT.                                         BCI04   
031400     EXIT.                                                        BCI04   
031500                                                                  BCI04   
031600*    Estrategia 1: pesquisa pelo titulo da obra, sem distincao *  BCI04   
031700*    de maiusculas/minusculas.                                  * BCI04   
031800 P22-TESTA-TITULO.                                                BCI04   
031900     MOVE WORK-TITLE TO WS-TITULO-MAIUSC.                         BCI04   
032000     INSPECT WS-TITULO-MAIUSC CONVERTING                          BCI04   
032100         "abcdefghijklmnopqrstuvwxyz" TO                          BCI04   
032200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            BCI04   
032300     MOVE ZERO TO WS-CONTADOR.                                    BCI04   
032400*    TALLYING conta quantas vezes o termo aparece dentro do   *   BCI04   
032500*    titulo ja convertido - zero ocorrencias significa que a   *  BCI04   
032600*    obra nao bate com a pesquisa corrente.                    *  BCI04   
032700     INSPECT WS-TITULO-MAIUSC TALLYING WS-CONTADOR                BCI04   
032800         FOR ALL WS-TERMO-MAIUSC(1:PESQ-TERMO-LEN).               BCI04   
032900     IF WS-CONTADOR > ZERO                                        BCI04   
033000         MOVE "S" TO WS-CASOU.                                    BCI04   
033100                                                                  BCI04   
033200*    Estrategia 2: pesquisa pelo nome de exibicao da categoria *  BCI04   
033300*    da obra - a categoria bruta e primeiro traduzida para o   *  BCI04   
033400*    texto exibido em P26, so depois comparada ao termo.        * BCI04   
033500 P23-TESTA-CATEGORIA.                                             BCI04   
033600*    A categoria bruta do acervo e codificada - so o texto de   * BCI04   
033700*    exibicao, montado em P26, e comparavel ao termo digitado. *  BCI04   
033800     PERFORM P26-MONTA-CATEGORIA.                                 BCI04   
033900     MOVE ZERO TO WS-CONTADOR.                                    BCI04   
034000     INSPECT WS-CATEGORIA-DISPLAY TALLYING WS-CONTADOR            BCI04   
034100         FOR ALL WS-TERMO-MAIUSC(1:PESQ-TERMO-LEN).               BCI04   
034200     IF WS-CONTADOR > ZERO                                        BCI04   
034300         MOVE "S" TO WS-CASOU.                                    BCI04   
034400                                                                  BCI04   
034500*    Estrategia 3: pesquisa pelo nome do criador da obra       *  BCI04   
034600*    (autor, diretor etc.), tambem sem distincao de caixa.      * BCI04   
034700 P24-TESTA-CRIADOR.                                               BCI04   
034800*    WORK-CREATOR-NAME guarda o nome de autor, diretor ou       * BCI04   
034900*    organizador, dependendo do tipo de obra - aqui tratado     * BCI04   
035000*    de forma generica, como texto de busca.                   *  BCI04   
035100     MOVE WORK-CREATOR-NAME TO WS-CRIADOR-MAIUSC.                 BCI04   
035200     INSPECT WS-CRIADOR-MAIUSC CONVERTING                         BCI04   
035300         "abcdefghijklmnopqrstuvwxyz" TO                          BCI04   
035400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            BCI04   
035500     MOVE ZERO TO WS-CONTADOR.                                    BCI04   
035600     INSPECT WS-CRIADOR-MAIUSC TALLYING WS-CONTADOR               BCI04   
035700         FOR ALL WS-TERMO-MAIUSC(1:PESQ-TERMO-LEN).               BCI04   
035800     IF WS-CONTADOR > ZERO                                        BCI04   
035900         MOVE "S" TO WS-CASOU.                                    BCI04   
036000                                                                  BCI04   
036100*    Estrategia 4: pesquisa pelo tipo de obra (livro ou DVD) - *  BCI04   
036200*    o codigo de tipo e primeiro traduzido para o texto curto  *  BCI04   
036300*    de exibicao, so depois comparado ao termo.                 * BCI04   
036400 P25-TESTA-TIPO.                                                  BCI04   
036500*    O codigo de tipo de obra e traduzido para um texto curto  *  BCI04   
036600*    antes da comparacao - o atendente digita BOOK ou DVD, nao *  BCI04   
036700*    o codigo interno do acervo.                                * BCI04   
036800     EVALUATE TRUE                                                BCI04   
036900         WHEN WORK-TYPE-BOOK                                      BCI04   
037000             MOVE "BOOK" TO WS-TIPO-DISPLAY                       BCI04   
037100         WHEN WORK-TYPE-DVD                                       BCI04   
037200             MOVE "DVD " TO WS-TIPO-DISPLAY                       BCI04   
037300         WHEN OTHER                                               BCI04   
037400             MOVE SPACES TO WS-TIPO-DISPLAY                       BCI04   
037500     END-EVALUATE.                                                BCI04   
037600     MOVE ZERO TO WS-CONTADOR.                                    BCI04   
037700     INSPECT WS-TIPO-DISPLAY TALLYING WS-CONTADOR                 BCI04   
037800         FOR ALL WS-TERMO-MAIUSC(1:PESQ-TERMO-LEN).               BCI04   
037900     IF WS-CONTADOR > ZERO                                        BCI04   
038000         MOVE "S" TO WS-CASOU.                                    BCI04   
038100                                                                  BCI04   
038200*----------------------------------------------------------------*BCI04   
038300*    NOMES DE EXIBICAO DA CATEGORIA (SEM ACENTO, PADRAO DE      * BCI04   
038400*    FONTE MAIUSCULA FIXA DESTE SISTEMA).                       * BCI04   
038500*----------------------------------------------------------------*BCI04   
038600 P26-MONTA-CATEGORIA.                                             BCI04   
038700*    Tres categorias suportadas pelo acervo - qualquer outro   *  BCI04   
038800*    codigo cai em OTHER e sai como espacos, para nao confundir*  BCI04   
038900*    o atendente com lixo de categoria desconhecida.            * BCI04   
039000     EVALUATE TRUE                                                BCI04   
039100         WHEN WORK-CATEGORY-FICTION                               BCI04   
039200             MOVE "FICTION              " TO                      BCI04   
039300                 WS-CATEGORIA-DISPLAY                             BCI04   
039400         WHEN WORK-CATEGORY-REFERENCE                             BCI04   
039500             MOVE "REFERENCE            " TO                      BCI04   
039600                 WS-CATEGORIA-DISPLAY                             BCI04   
039700         WHEN WORK-CATEGORY-SCITECH                               BCI04   
039800             MOVE "TECNICA E CIENTIFICA " TO                      BCI04   
039900                 WS-CATEGORIA-DISPLAY                             BCI04   
040000         WHEN OTHER                                               BCI04   
040100             MOVE SPACES TO WS-CATEGORIA-DISPLAY                  BCI04   
040200     END-EVALUATE.                                                BCI04   
040300                                                                  BCI04   
040400*    Monta e grava a linha de resultado para a obra que bateu  *  BCI04   
040500*    com a pesquisa - o preco e movido via redefinicao em      *  BCI04   
040600*    centavos apenas na conferencia manual, nunca na gravacao. *  BCI04   
040700 P30-GRAVA-RESULTADO.                                             BCI04   
040800*    Monta a linha de resultado campo a campo, na mesma ordem  *  BCI04   
040900*    das colunas de LINHA-RESULTADO declarada acima.            * BCI04   
041000     MOVE WORK-ID           TO RES-WORK-ID.                       BCI04   
041100     MOVE WORK-TITLE        TO RES-TITULO.                        BCI04   
041200     PERFORM P26-MONTA-CATEGORIA.                                 BCI04   
041300     MOVE WS-CATEGORIA-DISPLAY TO RES-CATEGORIA.                  BCI04   
041400     MOVE WORK-TYPE         TO RES-TIPO.                          BCI04   
041500     MOVE WORK-CREATOR-NAME TO RES-CRIADOR.                       BCI04   
041600     MOVE WORK-PRICE        TO WS-PRECO-OBRA.                     BCI04   
041700     MOVE WS-PRECO-OBRA     TO RES-PRECO.                         BCI04   
041800*    WRITE FROM converte a linha editada para o registro de    *  BCI04   
041900*    saida largura-fixa esperado pelo arquivo BUSREL.           * BCI04   
042000     WRITE REG-RESULTADO FROM LINHA-RESULTADO.                    BCI04   
042100     ADD 1 TO WS-TOT-ACHADAS.                                     BCI04   
042200                                                                  BCI04   
042300*----------------------------------------------------------------*BCI04   
042400*    P99-FECHAMENTO - monta e exibe a linha de totais do lote. *  BCI04   
042500*    Ate CH-0091 este DISPLAY so saia com UPSI-0 ligado, o que *  BCI04   
042600*    na pratica nunca acontecia - CH-0098 tornou a exibicao    *  BCI04   
042700*    incondicional, para que o operador sempre veja o          *  BCI04   
042800*    resultado do fechamento no console.                        * BCI04   
042900*----------------------------------------------------------------*BCI04   
043000 P99-FECHAMENTO.                                                  BCI04   
043100     MOVE WS-TOT-LIDAS    TO FECHA-LIDAS.                         BCI04   
043200     MOVE WS-TOT-ACHADAS  TO FECHA-ACHADAS.                       BCI04   
043300     DISPLAY LINHA-FECHAMENTO.                                    BCI04   
043400*    Fecha o lote de pesquisas e o relatorio de resultados e   *  BCI04   
043500*    devolve o controle ao sistema operacional.                 * BCI04   
043600     CLOSE PESQTXN BUSREL.                                        BCI04   
043700     STOP RUN.                                                    BCI04   
