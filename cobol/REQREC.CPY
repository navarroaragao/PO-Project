000100******************************************************************REQREC  
000200*                                                                *REQREC  
000300*   C O P Y B O O K   -   R E Q R E C                            *REQREC  
000400*                                                                *REQREC  
000500*   Leiaute do registro de REQUISICAO (emprestimo) de obras.     *REQREC  
000600*   Usado nos programas BCI01 e BCI02.                           *REQREC  
000700*                                                                *REQREC  
000800*   Arquivo REQLOG - LINE SEQUENTIAL, log de movimento, gravado  *REQREC  
000900*   append-only por BCI01 e relido/reescrito por BCI02 (um       *REQREC  
001000*   usuario/obra pode se repetir no tempo, nao ha chave unica).  *REQREC  
001100*   A rotina de localizacao le o arquivo do inicio ao fim em     *REQREC  
001200*   busca do registro aberto (REQ-DEVOLUTION-DATE = zero) mais   *REQREC  
001300*   recente para o par usuario/obra informado.                  * REQREC  
001400*                                                                *REQREC  
001500******************************************************************REQREC  
001600*   H I S T O R I C O   D E   A L T E R A C O E S                *REQREC  
001700*                                                                *REQREC  
001800*   DATA       PROG.  CHAMADO   DESCRICAO                        *REQREC  
001900*   --------   -----  --------  ------------------------------  * REQREC  
002000*   02FEB1989  RFM    CH-0013   Versao inicial do leiaute.       *REQREC  
002100*   30DEC1998  RFM    CH-0058   Revisao Y2K - dia simulado e     *REQREC  
002200*                               contador inteiro, nada a mudar.  *REQREC  
002300******************************************************************REQREC  
002400                                                                  REQREC  
002500 01  REG-REQUISICAO.                                              REQREC  
002600*----------------------------------------------------------------*REQREC  
002700*    CHAVE LOGICA DA REQUISICAO (usuario + obra)                 *REQREC  
002800*----------------------------------------------------------------*REQREC  
002900     03  REQ-USER-ID                  PIC 9(05).                  REQREC  
003000     03  REQ-WORK-ID                  PIC 9(05).                  REQREC  
003100*----------------------------------------------------------------*REQREC  
003200*    DATAS SIMULADAS (dia inteiro, nao data de calendario)       *REQREC  
003300*----------------------------------------------------------------*REQREC  
003400     03  REQ-REQUEST-DATE             PIC 9(05).                  REQREC  
003500     03  REQ-REQUEST-LIMIT            PIC 9(05).                  REQREC  
003600     03  REQ-DEVOLUTION-DATE          PIC 9(05).                  REQREC  
003700*        REQ-EM-ABERTO redefine a data de devolucao so p/        *REQREC  
003800*        facilitar o teste "aberto = zero" nas rotinas de busca. *REQREC  
003900     03  REQ-EM-ABERTO REDEFINES REQ-DEVOLUTION-DATE              REQREC  
004000                                 PIC 9(05).                       REQREC  
004100*----------------------------------------------------------------*REQREC  
004200*    AREA DE EXPANSAO - RESERVADA PARA LEIAUTES FUTUROS          *REQREC  
004300*----------------------------------------------------------------*REQREC  
004400     03  FILLER                       PIC X(10).                  REQREC  
