000100******************************************************************WRKREC  
000200*                                                                *WRKREC  
000300*   C O P Y B O O K   -   W R K R E C                            *WRKREC  
000400*                                                                *WRKREC  
000500*   Leiaute do cadastro de OBRAS (livros e DVDs) do acervo da    *WRKREC  
000600*   Biblioteca.  Usado nos programas BCI01, BCI02 e BCI04.       *WRKREC  
000700*                                                                *WRKREC  
000800*   Arquivo mestre OBRMST - ORGANIZATION IS RELATIVE, chave de   *WRKREC  
000900*   acesso = WORK-ID (o numero do slot relativo = WORK-ID).      *WRKREC  
001000*                                                                *WRKREC  
001100******************************************************************WRKREC  
001200*   H I S T O R I C O   D E   A L T E R A C O E S                *WRKREC  
001300*                                                                *WRKREC  
001400*   DATA       PROG.  CHAMADO   DESCRICAO                        *WRKREC  
001500*   --------   -----  --------  ------------------------------  * WRKREC  
001600*   15JAN1989  RFM    CH-0012   Versao inicial do leiaute.       *WRKREC  
001700*   04JUN1989  RFM    CH-0021   Inclusao de WORK-ISBN/WORK-IGAC  *WRKREC  
001800*                               (campos exclusivos p/ livro/DVD).*WRKREC  
001900*   30DEC1998  RFM    CH-0058   Revisao Y2K - nenhum campo de    *WRKREC  
002000*                               ano com 2 digitos neste leiaute; *WRKREC  
002100*                               nada a alterar, apenas conferido.*WRKREC  
002200*   11JUL2002  JCS    CH-0074   Inclusao de WORK-CATEGORY-COD    *WRKREC  
002300*                               p/ classificacao numerica rapida.*WRKREC  
002400******************************************************************WRKREC  
002500                                                                  WRKREC  
002600 01  REG-OBRA.                                                    WRKREC  
002700*----------------------------------------------------------------*WRKREC  
002800*    IDENTIFICACAO DA OBRA                                       *WRKREC  
002900*----------------------------------------------------------------*WRKREC  
003000     03  WORK-ID                    PIC 9(05).                    WRKREC  
003100     03  WORK-ID-ALT REDEFINES WORK-ID                            WRKREC  
003200                                 PIC X(05).                       WRKREC  
003300     03  WORK-TITLE                  PIC X(60).                   WRKREC  
003400     03  WORK-PRICE                  PIC 9(05)V99.                WRKREC  
003500*----------------------------------------------------------------*WRKREC  
003600*    CLASSIFICACAO                                               *WRKREC  
003700*----------------------------------------------------------------*WRKREC  
003800     03  WORK-CATEGORY               PIC X(09).                   WRKREC  
003900         88  WORK-CATEGORY-FICTION    VALUE "FICTION  ".          WRKREC  
004000         88  WORK-CATEGORY-REFERENCE  VALUE "REFERENCE".          WRKREC  
004100         88  WORK-CATEGORY-SCITECH    VALUE "SCITECH  ".          WRKREC  
004200     03  WORK-CATEGORY-COD REDEFINES WORK-CATEGORY                WRKREC  
004300                                 PIC X(09).                       WRKREC  
004400     03  WORK-TYPE                   PIC X(04).                   WRKREC  
004500         88  WORK-TYPE-BOOK           VALUE "BOOK".               WRKREC  
004600         88  WORK-TYPE-DVD            VALUE "DVD ".               WRKREC  
004700     03  WORK-CREATOR-NAME            PIC X(40).                  WRKREC  
004800*----------------------------------------------------------------*WRKREC  
004900*    CONTROLE DE EXEMPLARES                                      *WRKREC  
005000*----------------------------------------------------------------*WRKREC  
005100     03  WORK-TOTAL-COPIES            PIC 9(03).                  WRKREC  
005200     03  WORK-AVAIL-COPIES            PIC 9(03).                  WRKREC  
005300*----------------------------------------------------------------*WRKREC  
005400*    CAMPO EXCLUSIVO - LIVRO (WORK-ISBN) OU DVD (WORK-IGAC);     *WRKREC  
005500*    os dois ocupam a mesma faixa do registro - so um deles e    *WRKREC  
005600*    preenchido, de acordo com WORK-TYPE.                        *WRKREC  
005700*----------------------------------------------------------------*WRKREC  
005800     03  WORK-FICHA-TECNICA.                                      WRKREC  
005900         05  WORK-ISBN                PIC X(20).                  WRKREC  
006000     03  WORK-FICHA-TECNICA-DVD                                   WRKREC  
006100             REDEFINES WORK-FICHA-TECNICA.                        WRKREC  
006200         05  WORK-IGAC                PIC X(20).                  WRKREC  
006300*----------------------------------------------------------------*WRKREC  
006400*    AREA DE EXPANSAO - RESERVADA PARA LEIAUTES FUTUROS          *WRKREC  
006500*----------------------------------------------------------------*WRKREC  
006600     03  FILLER                       PIC X(15).                  WRKREC  
