000100******************************************************************PAYREC  
000200*                                                                *PAYREC  
000300*   C O P Y B O O K   -   P A Y R E C                            *PAYREC  
000400*                                                                *PAYREC  
000500*   Leiaute da transacao de PAGAMENTO DE MULTA.  Usado no        *PAYREC  
000600*   programa BCI03.  Arquivo PAYTXN - LINE SEQUENTIAL, um        *PAYREC  
000700*   registro por pagamento a processar.                          *PAYREC  
000800*                                                                *PAYREC  
000900******************************************************************PAYREC  
001000*   H I S T O R I C O   D E   A L T E R A C O E S                *PAYREC  
001100*                                                                *PAYREC  
001200*   DATA       PROG.  CHAMADO   DESCRICAO                        *PAYREC  
001300*   --------   -----  --------  ------------------------------  * PAYREC  
001400*   21APR1989  RFM    CH-0022   Versao inicial do leiaute.       *PAYREC  
001500******************************************************************PAYREC  
001600                                                                  PAYREC  
001700 01  REG-PAGAMENTO.                                               PAYREC  
001800     03  PAY-USER-ID                   PIC 9(05).                 PAYREC  
001900     03  PAY-AMOUNT                    PIC 9(07)V99.              PAYREC  
002000*----------------------------------------------------------------*PAYREC  
002100*    AREA DE EXPANSAO - RESERVADA PARA LEIAUTES FUTUROS          *PAYREC  
002200*----------------------------------------------------------------*PAYREC  
002300     03  FILLER                        PIC X(10).                 PAYREC  
