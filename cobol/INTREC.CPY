000100******************************************************************INTREC  
000200*                                                                *INTREC  
000300*   C O P Y B O O K   -   I N T R E C                            *INTREC  
000400*                                                                *INTREC  
000500*   Leiaute do registro de INTERESSE em obra (fila de espera).   *INTREC  
000600*   Usado no programa BCI02 para disparar a notificacao de       *INTREC  
000700*   disponibilidade (passo 10 do lote de devolucao).             *INTREC  
000800*                                                                *INTREC  
000900*   Arquivo WKINT - LINE SEQUENTIAL, gravado pela area de        *INTREC  
001000*   atendimento fora deste lote, na ordem em que o interesse foi *INTREC  
001100*   registrado; aqui e somente lido, nunca regravado.            *INTREC  
001200*                                                                *INTREC  
001300******************************************************************INTREC  
001400*   H I S T O R I C O   D E   A L T E R A C O E S                *INTREC  
001500*                                                                *INTREC  
001600*   DATA       PROG.  CHAMADO   DESCRICAO                        *INTREC  
001700*   --------   -----  --------  ------------------------------  * INTREC  
001800*   14MAR1989  RFM    CH-0017   Versao inicial do leiaute.       *INTREC  
001900******************************************************************INTREC  
002000                                                                  INTREC  
002100 01  REG-INTERESSE.                                               INTREC  
002200     03  INT-WORK-ID                   PIC 9(05).                 INTREC  
002300     03  INT-USER-ID                   PIC 9(05).                 INTREC  
002400*----------------------------------------------------------------*INTREC  
002500*    AREA DE EXPANSAO - RESERVADA PARA LEIAUTES FUTUROS          *INTREC  
002600*----------------------------------------------------------------*INTREC  
002700     03  FILLER                        PIC X(10).                 INTREC  
