000100******************************************************************USRREC  
000200*                                                                *USRREC  
000300*   C O P Y B O O K   -   U S R R E C                            *USRREC  
000400*                                                                *USRREC  
000500*   Leiaute do cadastro de USUARIOS (socios) da Biblioteca.      *USRREC  
000600*   Usado nos programas BCI01, BCI02 e BCI03 (qualquer programa  *USRREC  
000700*   que precise ler ou gravar o cadastro mestre de usuarios).    *USRREC  
000800*                                                                *USRREC  
000900*   Arquivo mestre USRMST - ORGANIZATION IS RELATIVE, chave de   *USRREC  
001000*   acesso = USER-ID (o numero do slot relativo = USER-ID).      *USRREC  
001100*                                                                *USRREC  
001200******************************************************************USRREC  
001300*   H I S T O R I C O   D E   A L T E R A C O E S                *USRREC  
001400*                                                                *USRREC  
001500*   DATA       PROG.  CHAMADO   DESCRICAO                        *USRREC  
001600*   --------   -----  --------  ------------------------------  * USRREC  
001700*   15JAN1989  RFM    CH-0012   Versao inicial do leiaute.       *USRREC  
001800*   22MAR1989  RFM    CH-0019   Inclusao de USER-BEHAVIOR.       *USRREC  
001900*   09AUG1990  RFM    CH-0031   Inclusao dos contadores de       *USRREC  
002000*                               devolucoes consecutivas.         *USRREC  
002100*   30DEC1998  RFM    CH-0058   Revisao Y2K - nenhum campo de    *USRREC  
002200*                               ano com 2 digitos neste leiaute; *USRREC  
002300*                               nada a alterar, apenas conferido.*USRREC  
002400*   11JUL2002  JCS    CH-0074   Redefinicao de USER-FINES em     *USRREC  
002500*                               centavos p/ conferencia de lote. *USRREC  
002600******************************************************************USRREC  
002700                                                                  USRREC  
002800 01  REG-USUARIO.                                                 USRREC  
002900*----------------------------------------------------------------*USRREC  
003000*    IDENTIFICACAO DO USUARIO                                    *USRREC  
003100*----------------------------------------------------------------*USRREC  
003200     03  USER-ID                   PIC 9(05).                     USRREC  
003300     03  USER-ID-ALT REDEFINES USER-ID                            USRREC  
003400                                 PIC X(05).                       USRREC  
003500     03  USER-NAME                 PIC X(40).                     USRREC  
003600     03  USER-EMAIL                PIC X(40).                     USRREC  
003700*----------------------------------------------------------------*USRREC  
003800*    SITUACAO CADASTRAL E COMPORTAMENTO                          *USRREC  
003900*----------------------------------------------------------------*USRREC  
004000     03  USER-STATUS                PIC X(08).                    USRREC  
004100         88  USER-STATUS-ACTIVO      VALUE "ACTIVO  ".            USRREC  
004200         88  USER-STATUS-SUSPENSO    VALUE "SUSPENSO".            USRREC  
004300     03  USER-BEHAVIOR              PIC X(09).                    USRREC  
004400         88  USER-BEHAVIOR-NORMAL    VALUE "NORMAL   ".           USRREC  
004500         88  USER-BEHAVIOR-CUMPRIDOR VALUE "CUMPRIDOR".           USRREC  
004600         88  USER-BEHAVIOR-FALTOSO   VALUE "FALTOSO  ".           USRREC  
004700*----------------------------------------------------------------*USRREC  
004800*    SALDO DE MULTAS E CONTADORES DE MOVIMENTO                   *USRREC  
004900*----------------------------------------------------------------*USRREC  
005000    03  USER-FINES              PIC 9(07)V99 COMP-3.              USRREC  
005100    03  USER-FINES-CTVOS REDEFINES USER-FINES                     USRREC  
005200                                PIC 9(09) COMP-3.                 USRREC  
005300     03  USER-CURRENT-REQUESTS      PIC 9(03).                    USRREC  
005400     03  USER-CONSEC-ONTIME         PIC 9(03).                    USRREC  
005500     03  USER-CONSEC-LATE           PIC 9(03).                    USRREC  
005600*----------------------------------------------------------------*USRREC  
005700*    AREA DE EXPANSAO - RESERVADA PARA LEIAUTES FUTUROS          *USRREC  
005800*----------------------------------------------------------------*USRREC  
005900     03  FILLER                     PIC X(20).                    USRREC  
