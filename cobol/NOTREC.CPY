000100******************************************************************NOTREC  
000200*                                                                *NOTREC  
000300*   C O P Y B O O K   -   N O T R E C                            *NOTREC  
000400*                                                                *NOTREC  
000500*   Leiaute do registro de NOTIFICACAO ao usuario.  Usado nos    *NOTREC  
000600*   programas BCI01 (notificacao BORROWING) e BCI02 (notificacao *NOTREC  
000700*   AVAILABILITY).  Arquivo NOTLOG - LINE SEQUENTIAL, append.    *NOTREC  
000800*                                                                *NOTREC  
000900******************************************************************NOTREC  
001000*   H I S T O R I C O   D E   A L T E R A C O E S                *NOTREC  
001100*                                                                *NOTREC  
001200*   DATA       PROG.  CHAMADO   DESCRICAO                        *NOTREC  
001300*   --------   -----  --------  ------------------------------  * NOTREC  
001400*   02FEB1989  RFM    CH-0013   Versao inicial do leiaute.       *NOTREC  
001500******************************************************************NOTREC  
001600                                                                  NOTREC  
001700 01  REG-NOTIFICACAO.                                             NOTREC  
001800     03  NOTIF-USER-ID                PIC 9(05).                  NOTREC  
001900     03  NOTIF-TYPE                   PIC X(12).                  NOTREC  
002000         88  NOTIF-TYPE-BORROWING       VALUE "BORROWING   ".     NOTREC  
002100         88  NOTIF-TYPE-AVAILABILITY    VALUE "AVAILABILITY".     NOTREC  
002200     03  NOTIF-TIMESTAMP               PIC 9(05).                 NOTREC  
002300     03  NOTIF-WORK-ID                 PIC 9(05).                 NOTREC  
002400     03  NOTIF-MESSAGE                 PIC X(80).                 NOTREC  
002500*----------------------------------------------------------------*NOTREC  
002600*    AREA DE EXPANSAO - RESERVADA PARA LEIAUTES FUTUROS          *NOTREC  
002700*----------------------------------------------------------------*NOTREC  
002800     03  FILLER                        PIC X(10).                 NOTREC  
